000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RELTICKET.
000300 AUTHOR.         R A GANADE.
000400 INSTALLATION.   CITY MARKET - DEPTO DE SISTEMAS.
000500 DATE-WRITTEN.   10/04/1996.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO - DEPTO DE SISTEMAS.
000800******************************************************************
000900*IMPRIME O TICKET DE VENDA DO CITY MARKET: CABECALHO COM OS DADOS
001000*DO CLIENTE E DATA/HORA, AS LINHAS DO CARRINHO AGRUPADAS POR
001100*SUBCATEGORIA (QUEBRA DE CONTROLE NA ORDEM DE CHEGADA DAS LINHAS,
001200*NAO EM ORDEM ALFABETICA), SUBTOTAL DE CADA GRUPO E OS DOIS
001300*TOTAIS GERAIS (SEM E COM DESCONTO).
001400*ESTE PROGRAMA SUBSTITUI O ANTIGO RELCLIENTE (RELATORIO CSV DE
001500*CLIENTES VIA SORT) -- MANTIDO O ESQUELETO DE RECEBER PARAMETROS
001600*POR LINKAGE, MONTAR UMA LINHA DE TRABALHO (WDET) E GRAVAR, MAS
001700*SEM O SORT, POIS O AGRUPAMENTO AQUI TEM QUE RESPEITAR A ORDEM DE
001800*CHEGADA DAS LINHAS NO CARRINHO.
001900******************************************************************
002000* OBJETIVO      : IMPRIMIR O TICKET DE VENDA
002100* ANALISTA      : R A GANADE
002200* COMO USAR     : LKS-PARAMETRO-TICKET ..: DADOS DO CLIENTE, DATA,
002300*                                          HORA E TOTAIS DO LOTE
002400*                 LKS-CARRINHO ..........: TABELA DE LINHAS JA
002500*                                          PRECIFICADAS (20)
002600******************************************************************
002700*DD/MM/AAAA INICIAIS  NUM-CHAMADO  DESCRICAO
002800*10/04/1996 RAG        CM-0006      VERSAO INICIAL - RELATORIO CSV
002900*                                   DE CLIENTES VIA SORT
003000*15/09/1997 RAG        CM-0021      INCLUIDO CABECALHO COM TITULO
003100*                                   DO RELATORIO EM CADA PAGINA.
003200*02/12/1998 LFC        CM-0048      REVISAO Y2K - DATA DO LOTE
003300*                                   PASSA A VIR COM ANO EM 4
003400*                                   POSICOES (LKS-DATA-AAAA).
003500*24/06/2003 PVH        CM-0082      DESCONTINUADO O RELATORIO DE
003600*                                   CLIENTES; MODULO REESCRITO
003700*                                   PARA IMPRIMIR O TICKET DE
003800*                                   VENDA DO LOTE (FAZTICKET).
003900*                                   REMOVIDO O SORT -- AGRUPAMENTO
004000*                                   AGORA SEGUE A ORDEM DE CHEGADA
004100*                                   DAS LINHAS NO CARRINHO.
004200*24/06/2003 PVH        CM-0082      INCLUIDA QUEBRA DE CONTROLE
004300*                                   POR SUBCATEGORIA COM SUBTOTAL
004400*                                   E OS DOIS TOTAIS GERAIS.
004500*26/03/2006 PVH        CM-0103      REVISADOS OS COMENTARIOS DESTE
004510*                                   PROGRAMA PARA A NORMA DE
004520*                                   DOCUMENTACAO DO DEPARTAMENTO.
004600******************************************************************
004610* INDICE DE PARAGRAFOS (ORDEM DE EXECUCAO):
004620*   000-INICIO ................. CONTROLE GERAL DA IMPRESSAO
004630*   100-CABECALHO .............. ABRE O ARQUIVO E IMPRIME O TOPO
004640*                                DO TICKET (CLIENTE, DATA/HORA)
004650*   200-IMPRIMIR-CARRINHO ...... PERCORRE O CARRINHO, LACO GERAL
004660*   210-IMPRIMIR-LINHA ......... UMA LINHA DO CARRINHO, DETECTA
004670*                                QUEBRA DE SUBCATEGORIA
004680*   220-FECHAR-GRUPO ........... IMPRIME O SUBTOTAL DO GRUPO ATUAL
004690*   230-ABRIR-GRUPO ............ IMPRIME O CABECALHO DO NOVO GRUPO
004700*   240-MONTAR-DETALHE ......... MONTA E GRAVA A LINHA DE UM ITEM
004710*   300-TOTAIS ................. TOTAIS GERAIS, RODAPE E FECHA O
004720*                                ARQUIVO
004730*   600-MEDIR-SUBCATEGORIA ..... MEDE O TAMANHO REAL DO NOME DA
004740*                                SUBCATEGORIA (SEM OS BRANCOS A
004750*                                DIREITA)
004760*   610-RECUAR-SUBCAT .......... PASSO UNITARIO DO LACO DE MEDICAO
004770*                                ACIMA
004800******************************************************************
004810* ESTE E O ULTIMO PROGRAMA CHAMADO PELO LOTE DE TICKET (FAZTICKET)
004820* -- RECEBE O CARRINHO JA PRECIFICADO E OS DADOS DE CABECALHO/
004830* RODAPE PRONTOS, E SO TEM A TAREFA DE FORMATAR E GRAVAR O ARQUIVO
004840* TEXTO DO TICKET (REL-TICKET). NAO VALIDA NEM RECALCULA NADA.
004850******************************************************************
004860* A QUEBRA DE CONTROLE POR SUBCATEGORIA AQUI NAO E A QUEBRA
004870* CLASSICA DE RELATORIO ORDENADO -- O CARRINHO NAO VEM ORDENADO
004880* POR SUBCATEGORIA, ENTAO O GRUPO SO FECHA QUANDO A SUBCATEGORIA
004890* DA PROXIMA LINHA FOR DIFERENTE DA ATUAL. SE O CLIENTE PEDIR DOIS
004900* PRODUTOS DA MESMA SUBCATEGORIA EM LINHAS NAO CONSECUTIVAS, O
004910* TICKET IMPRIME DOIS GRUPOS SEPARADOS COM O MESMO TITULO -- ISSO
004920* E PROPOSITAL (CM-0082), PORQUE O LOTE PRECISA REFLETIR A ORDEM
004930* DE DIGITACAO NO CAIXA, NAO UMA ORDEM ALFABETICA.
004940******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005310*    C01 NAO E USADO AQUI (TICKET E LINE SEQUENTIAL, SEM CONTROLE
005320*    DE FORMULARIO), MANTIDO PELO PADRAO DE CONFIGURATION SECTION.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005610* UNICO ARQUIVO DESTE PROGRAMA -- O TEXTO DO TICKET, PRONTO PARA
005620* SER IMPRESSO NA IMPRESSORA DO CAIXA OU ARQUIVADO.
005700     SELECT REL-TICKET    ASSIGN TO "TICKET"
005800            ORGANIZATION  IS LINE SEQUENTIAL
005900            FILE STATUS   IS FS-TICKET.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006310* REGISTRO GENERICO DE 80 POSICOES -- CADA PARAGRAFO MONTA A LINHA
006320* EM UMA AREA DE WORKING-STORAGE DO TAMANHO CERTO E GRAVA AQUI POR
006330* WRITE ... FROM, TECNICA USADA NOS DEMAIS RELATORIOS DO LOTE.
006400 FD  REL-TICKET
006500     LABEL RECORD IS STANDARD
006600     VALUE OF FILE-ID IS "TICKET".
006700 01  REL-REGISTRO                PIC X(080).
006800
006900 WORKING-STORAGE SECTION.
007000
007010* STATUS DO ARQUIVO DE SAIDA -- "00" E GRAVACAO OK; NENHUM OUTRO
007020* VALOR E TRATADO, PORQUE A GRAVACAO NUM ARQUIVO LINE SEQUENTIAL
007030* RECEM-ABERTO NAO FALHA EM CONDICOES NORMAIS DE OPERACAO.
007100 77  FS-TICKET                   PIC X(002) VALUE "00".
007110*    CONTADOR DE QUANTAS VEZES ESTE PROGRAMA FOI CHAMADO NO JOB --
007120*    COMO CADA LOTE IMPRIME SO UM TICKET, ESTE CAMPO SO CHEGA A 1,
007130*    MAS FICA AQUI PARA UM DIA O LOTE PASSAR A TRATAR VARIOS
007140*    TICKETS NUMA SO EXECUCAO.
007200 77  WSS-CHAMADAS                PIC S9(008) COMP VALUE ZEROES.
007210*    INDICE DE TRABALHO PARA PERCORRER O CARRINHO, LINHA A LINHA.
007300 77  WSS-IND-CAR                 PIC S9(004) COMP VALUE ZEROES.
007310*    TAMANHO REAL (SEM BRANCOS A DIREITA) DO NOME DA SUBCATEGORIA
007320*    DO GRUPO QUE ESTA SENDO ABERTO.
007400 77  WSS-TAM-SUBCAT              PIC S9(004) COMP VALUE ZEROES.
007410*    MESMA MEDIDA, MAS DO GRUPO ANTERIOR -- USADA NA HORA DE
007420*    IMPRIMIR O SUBTOTAL DO GRUPO QUE ACABOU DE FECHAR.
007500 77  WSS-TAM-SUBCAT-ANT          PIC S9(004) COMP VALUE ZEROES.
007510*    PERCENTUAL DE DESCONTO DA LINHA ATUAL, JA MULTIPLICADO POR
007520*    100 PARA PODER SER COMPARADO COM EVALUATE EM 240-MONTAR-
007530*    DETALHE (9V99 NAO COMPARA BEM COM LITERAIS INTEIROS).
007590*    NAO E COMP PORQUE E USADO EM EVALUATE CONTRA LITERAIS, NAO
007595*    COMO SUBSCRITO OU CONTADOR DE LACO.
007600 77  WSS-PCT-N                   PIC 9(003) VALUE ZEROES.
007610*    TEXTO DO PERCENTUAL DE DESCONTO, PRONTO PARA ENTRAR NA STRING
007620*    "(Desc NN%)" DA LINHA DE DETALHE.
007700 77  WSS-PRIMEIRA-LINHA          PIC X(001) VALUE "S".
007710*    CONTROLA SE A LINHA ATUAL E A PRIMEIRA DO CARRINHO -- SE FOR,
007720*    210-IMPRIMIR-LINHA NAO TENTA FECHAR NENHUM GRUPO ANTERIOR
007730*    (AINDA NAO EXISTE GRUPO ANTERIOR).
007800     88 WSS-E-PRIMEIRA-LINHA           VALUE "S".
007900     88 WSS-NAO-E-PRIMEIRA-LINHA       VALUE "N".
008000
008010*-----------------------------------------------------------------
008020* LINHAS FIXAS DE FORMATACAO (SEPARADOR, TITULO, RODAPE E LINHA EM
008030* BRANCO) -- TODAS COM 56 POSICOES, A LARGURA USADA NESTE TICKET.
008040*-----------------------------------------------------------------
008100 01  WSS-LINHA-SEPARADORA        PIC X(056) VALUE ALL "=".
008110 01  WSS-LINHA-VAZIA             PIC X(056) VALUE SPACES.
008200 01  WSS-LINHA-TITULO            PIC X(056) VALUE
008300     "                      City Market                       ".
008400 01  WSS-LINHA-RODAPE            PIC X(056) VALUE
008500     "                 Gracias por su compra!                 ".
008560*    O TITULO E O RODAPE FICAM CENTRALIZADOS A MAO NO LITERAL --
008570*    NAO HA JUSTIFY CENTER NESTE COMPILADOR PARA ESTES CAMPOS.
008600
008610*-----------------------------------------------------------------
008620* AREA DE TRABALHO PARA MEDIR O NOME DA SUBCATEGORIA QUE ESTA
008630* ABRINDO GRUPO -- A REDEFINES ABAIXO DA A 600-MEDIR-SUBCATEGORIA
008640* ACESSO CARACTER A CARACTER, DA DIREITA PARA A ESQUERDA.
008650*-----------------------------------------------------------------
008700 01  WSS-SUBCAT-TRABALHO         PIC X(020) VALUE SPACES.
008800 01  WSS-SUBCAT-TAB REDEFINES WSS-SUBCAT-TRABALHO.
008900     05 WSS-SUBCAT-CAR           PIC X(001) OCCURS 20 TIMES.
009000
009010* NOME DA SUBCATEGORIA DO GRUPO QUE ESTA ABERTO NO MOMENTO -- E O
009020* VALOR CONTRA O QUAL A SUBCATEGORIA DA PROXIMA LINHA E COMPARADA.
009100 01  WSS-SUBCAT-ANTERIOR         PIC X(020) VALUE SPACES.
009200
009210*-----------------------------------------------------------------
009220* ACUMULADOR DO SUBTOTAL DO GRUPO -- ZERADO A CADA VEZ QUE UM
009230* GRUPO NOVO ABRE, SOMADO LINHA A LINHA EM 210-IMPRIMIR-LINHA.
009240*-----------------------------------------------------------------
009300 01  WSS-SUBTOTAL-TRABALHO.
009310*    CAMPO NUMERICO DE TRABALHO DO SUBTOTAL.
009400     05 WSS-SUBTOTAL-N           PIC 9(007)V99 VALUE ZEROES.
009500     05 FILLER                   PIC X(005).
009510* VERSAO EDITADA (SINAIS DE PONTUACAO E ZEROS A ESQUERDA
009520* SUPRIMIDOS) USADA DIRETO NA LINHA DE SUBTOTAL IMPRESSA.
009600 01  WSS-SUBTOTAL-AUD REDEFINES WSS-SUBTOTAL-TRABALHO.
009700     05 WSS-SUBTOTAL-EDIT        PIC Z(011)9.99.
009800
009810*-----------------------------------------------------------------
009820* MESMA IDEIA DO SUBTOTAL ACIMA, SO QUE PARA OS DOIS TOTAIS GERAIS
009830* DO TICKET (BRUTO E LIQUIDO), IMPRESSOS SO UMA VEZ EM 300-TOTAIS.
009840*-----------------------------------------------------------------
009900 01  WSS-TOTAL-TRABALHO.
010000     05 WSS-TOTAL-N              PIC 9(007)V99 VALUE ZEROES.
010100     05 FILLER                   PIC X(005).
010200 01  WSS-TOTAL-AUD REDEFINES WSS-TOTAL-TRABALHO.
010300     05 WSS-TOTAL-EDIT           PIC Z(011)9.99.
010400
010410* TEXTO DO PERCENTUAL DE DESCONTO (SEM O SINAL DE PORCENTAGEM),
010420* PREENCHIDO PELO EVALUATE DE 240-MONTAR-DETALHE.
010500 01  WSS-PCT-TEXTO               PIC X(002) VALUE SPACES.
010600
010610* AREA RESERVADA PARA UM FUTURO CABECALHO DE PAGINA COM TITULO
010620* CENTRALIZADO -- NAO USADA NA VERSAO ATUAL DO TICKET, MANTIDA
010630* DESDE O RELCLIENTE ORIGINAL.
010700 01  WHEAD-LINHA                 PIC X(030) VALUE SPACES.
010800
010810*-----------------------------------------------------------------
010820* LINHA DE DETALHE DE UM ITEM DO CARRINHO -- NOME, QUANTIDADE,
010830* PRECO UNITARIO, VALOR LIQUIDO E, SE HOUVER, O DESCONTO APLICADO.
010840*-----------------------------------------------------------------
010900 01  WDET-LINHA.
010910*    NOME DO PRODUTO, COPIADO DO CARRINHO.
011000     05 WDET-NOME                PIC X(030).
011100     05 FILLER                   PIC X(001) VALUE SPACE.
011110*    QUANTIDADE PEDIDA DESTA LINHA.
011200     05 WDET-QTDE                PIC ZZ9.
011300     05 FILLER                   PIC X(003) VALUE " x ".
011310*    PRECO UNITARIO DO PRODUTO.
011400     05 WDET-PRECO               PIC ZZ9.99.
011500     05 FILLER                   PIC X(003) VALUE " = ".
011510*    VALOR LIQUIDO (JA COM O DESCONTO DA FAIXA DE QUANTIDADE).
011600     05 WDET-LIQUIDO             PIC ZZZ9.99.
011610*    TEXTO "(Desc NN%)" QUANDO HOUVE DESCONTO NA LINHA, SENAO
011620*    FICA EM BRANCO.
011700     05 WDET-DESC                PIC X(015) VALUE SPACES.
011800
011810* TEXTO "Subtotal <subcategoria>:" MONTADO EM 220-FECHAR-GRUPO
011820* ANTES DE SER PARTIDO NOS DOIS CAMPOS DA LINHA ABAIXO.
011900 01  WSS-SUBTOTAL-LABEL          PIC X(040) VALUE SPACES.
012000
012010*-----------------------------------------------------------------
012020* LINHA DE SUBTOTAL DE GRUPO -- ROTULO A ESQUERDA, VALOR EDITADO A
012030* DIREITA, SEPARADOS POR UM BRANCO, NO MESMO ESTILO DOS TOTAIS.
012040*-----------------------------------------------------------------
012100 01  WSS-SUBTOTAL-LINHA.
012200     05 WSS-SUBTOTAL-LINHA-LABEL PIC X(040).
012300     05 FILLER                   PIC X(001) VALUE SPACE.
012400     05 WSS-SUBTOTAL-LINHA-VALOR PIC X(015).
012500
012510*-----------------------------------------------------------------
012520* LINHAS DO CABECALHO DO TICKET -- UMA POR DADO DO CLIENTE, FEITA
012530* COM STRING EM 100-CABECALHO PORQUE CADA UMA TEM UM ROTULO
012540* DIFERENTE NA FRENTE DO DADO.
012550*-----------------------------------------------------------------
012600 01  WSS-LINHA-CLIENTE           PIC X(080) VALUE SPACES.
012700 01  WSS-LINHA-EMAIL             PIC X(080) VALUE SPACES.
012800 01  WSS-LINHA-ENDERECO          PIC X(080) VALUE SPACES.
012900 01  WSS-LINHA-DATA              PIC X(080) VALUE SPACES.
013000
013010*-----------------------------------------------------------------
013020* LINHA DE TOTAL GERAL -- MESMO FORMATO ROTULO/VALOR DO SUBTOTAL,
013030* USADA DUAS VEZES EM 300-TOTAIS (BRUTO E LIQUIDO).
013040*-----------------------------------------------------------------
013100 01  WSS-LINHA-TOTAL.
013200     05 WSS-LINHA-TOTAL-LABEL    PIC X(040).
013300     05 FILLER                   PIC X(001) VALUE SPACE.
013400     05 WSS-LINHA-TOTAL-VALOR    PIC X(015).
013500
013600 LINKAGE SECTION.
013610*-----------------------------------------------------------------
013620* PRIMEIRO PARAMETRO -- DADOS DO CLIENTE, CARIMBO DE DATA/HORA DO
013630* LOTE E OS DOIS TOTAIS GERAIS, TUDO JA CALCULADO PELO FAZTICKET.
013640*-----------------------------------------------------------------
013700 01  LKS-PARAMETRO-TICKET.
013710*    NOME/EMAIL/ENDERECO DO CLIENTE, JA VALIDADOS PELO VALCLIE.
013800     05 LKS-CLI-NOME             PIC X(030).
013900     05 LKS-CLI-EMAIL            PIC X(040).
014000     05 LKS-CLI-ENDERECO         PIC X(050).
014010*    DATA DE PROCESSAMENTO DO LOTE (NAO A DATA DO TICKET DIGITADA
014020*    NO CAIXA).
014100     05 LKS-DATA-DD              PIC 9(002).
014200     05 LKS-DATA-MM              PIC 9(002).
014300     05 LKS-DATA-AAAA            PIC 9(004).
014310*    HORA DE PROCESSAMENTO DO LOTE, SO ATE OS SEGUNDOS.
014400     05 LKS-HORA-HH              PIC 9(002).
014500     05 LKS-HORA-MM              PIC 9(002).
014600     05 LKS-HORA-SS              PIC 9(002).
014610*    QUANTIDADE DE ITENS NO CARRINHO -- E O LIMITE SUPERIOR DO
014620*    LACO DE 200-IMPRIMIR-CARRINHO.
014700     05 LKS-QTDE-ITENS           PIC 9(002).
014710*    TOTAIS GERAIS DO TICKET, IMPRESSOS EM 300-TOTAIS.
014800     05 LKS-TOTAL-BRUTO          PIC 9(007)V99.
014900     05 LKS-TOTAL-LIQUIDO        PIC 9(007)V99.
015000     05 FILLER                   PIC X(010).
015100
015110*-----------------------------------------------------------------
015120* SEGUNDO PARAMETRO -- O CARRINHO JA PRECIFICADO PELO CALCPRECO,
015130* NA MESMA ORDEM DE CHEGADA DAS LINHAS NO CAIXA. ESTE PROGRAMA SO
015140* LE ESTA TABELA, NUNCA GRAVA NELA.
015150*-----------------------------------------------------------------
015160*    OCCURS 20 TIMES PORQUE O LIMITE DO CARRINHO E 20 ITENS EM
015170*    TODO O LOTE DE TICKET (VER FAZTICKET E CALCPRECO) -- OS TRES
015180*    PROGRAMAS TEM QUE CONCORDAR NESTE NUMERO.
015200 01  LKS-CARRINHO.
015300     05 LKS-CAR-ITEM OCCURS 20 TIMES.
015310*           NOME, CATEGORIA E SUBCATEGORIA DO PRODUTO -- A
015320*           SUBCATEGORIA E A CHAVE DA QUEBRA DE CONTROLE DESTE
015330*           PROGRAMA.
015400        10 LKS-CAR-NOME          PIC X(040).
015500        10 LKS-CAR-CATEGORIA     PIC X(012).
015600        10 LKS-CAR-SUBCATEGORIA  PIC X(020).
015610*           QUANTIDADE E PRECO UNITARIO DO PRODUTO.
015700        10 LKS-CAR-QTDE          PIC 9(003).
015800        10 LKS-CAR-PRECO-UNIT    PIC 9(005)V99.
015810*           PERCENTUAL DE DESCONTO E OS VALORES BRUTO/LIQUIDO DA
015820*           LINHA, JA CALCULADOS PELO CALCPRECO.
015900        10 LKS-CAR-PCT-DESC      PIC 9V99.
016000        10 LKS-CAR-BRUTO         PIC 9(007)V99.
016100        10 LKS-CAR-LIQUIDO       PIC 9(007)V99.
016200        10 FILLER                PIC X(005).
016300
016400 PROCEDURE DIVISION USING LKS-PARAMETRO-TICKET LKS-CARRINHO.
016500
016510*-----------------------------------------------------------------
016520* PARAGRAFO DE CONTROLE -- AS TRES ETAPAS DO TICKET (CABECALHO,
016530* CORPO COM OS GRUPOS DE SUBCATEGORIA, TOTAIS/RODAPE) NESTA ORDEM
016540* FIXA, SEMPRE PARA O CARRINHO INTEIRO RECEBIDO DO FAZTICKET.
016550*-----------------------------------------------------------------
016600 000-INICIO.
016700
016710*    ESTATISTICA DE CONTROLE -- QUANTOS TICKETS FORAM IMPRESSOS
016720*    NESTA EXECUCAO (HOJE SEMPRE 1, VER WSS-CHAMADAS).
016800     ADD 1                       TO WSS-CHAMADAS
016810*    O CABECALHO TEM QUE SAIR ANTES DO CORPO, E O CORPO ANTES DOS
016820*    TOTAIS -- A ORDEM NAO PODE SER TROCADA SEM QUEBRAR O LAYOUT.
016900     PERFORM 100-CABECALHO         THRU 100-FIM
017000     PERFORM 200-IMPRIMIR-CARRINHO THRU 200-FIM
017100     PERFORM 300-TOTAIS            THRU 300-FIM
017150*    O ARQUIVO JA FOI FECHADO DENTRO DE 300-TOTAIS.
017200     GOBACK.
017300
017400*-----------------------------------------------------------------
017500 100-CABECALHO.
017600*-----------------------------------------------------------------
017700* ABRE O ARQUIVO DO TICKET E IMPRIME O CABECALHO: TITULO, DADOS DO
017800* CLIENTE E A DATA/HORA DO LOTE.
017900*-----------------------------------------------------------------
018000
018010* ABRE O ARQUIVO EM MODO OUTPUT -- CADA CHAMADA DESTE PROGRAMA
018020* GERA UM TICKET NOVO, NUNCA ACRESCENTA A UM ARQUIVO EXISTENTE.
018100     OPEN OUTPUT REL-TICKET
018200
018210* SEPARADOR E TITULO ABREM O TICKET, NO MESMO ESTILO DE CABECALHO
018220* USADO NOS RELATORIOS MAIS ANTIGOS DO DEPARTAMENTO.
018300     WRITE REL-REGISTRO FROM WSS-LINHA-SEPARADORA
018400     WRITE REL-REGISTRO FROM WSS-LINHA-TITULO
018500
018510* CADA UM DOS QUATRO BLOCOS ABAIXO MONTA UMA LINHA DO CABECALHO
018520* COM STRING (ROTULO + DADO) E GRAVA IMEDIATAMENTE -- NAO HA
018530* NECESSIDADE DE GUARDAR AS QUATRO LINHAS JUNTAS EM MEMORIA.
018600     MOVE SPACES                 TO WSS-LINHA-CLIENTE
018700     STRING "Cliente: "          DELIMITED BY SIZE
018800            LKS-CLI-NOME         DELIMITED BY SIZE
018900       INTO WSS-LINHA-CLIENTE
019000     WRITE REL-REGISTRO FROM WSS-LINHA-CLIENTE
019100
019200     MOVE SPACES                 TO WSS-LINHA-EMAIL
019300     STRING "Email: "            DELIMITED BY SIZE
019400            LKS-CLI-EMAIL        DELIMITED BY SIZE
019500       INTO WSS-LINHA-EMAIL
019600     WRITE REL-REGISTRO FROM WSS-LINHA-EMAIL
019700
019800     MOVE SPACES                 TO WSS-LINHA-ENDERECO
019900     STRING "Direccion: "        DELIMITED BY SIZE
020000            LKS-CLI-ENDERECO     DELIMITED BY SIZE
020100       INTO WSS-LINHA-ENDERECO
020200     WRITE REL-REGISTRO FROM WSS-LINHA-ENDERECO
020300
020310* A LINHA DE DATA/HORA E A UNICA QUE JUNTA VARIOS CAMPOS NUMERICOS
020320* COM LITERAIS DE PONTUACAO (BARRA E DOIS-PONTOS) NA MESMA STRING.
020400     MOVE SPACES                 TO WSS-LINHA-DATA
020500     STRING "Fecha: "            DELIMITED BY SIZE
020600            LKS-DATA-DD          DELIMITED BY SIZE
020700            "/"                  DELIMITED BY SIZE
020800            LKS-DATA-MM          DELIMITED BY SIZE
020900            "/"                  DELIMITED BY SIZE
021000            LKS-DATA-AAAA        DELIMITED BY SIZE
021100            "  "                 DELIMITED BY SIZE
021200            LKS-HORA-HH          DELIMITED BY SIZE
021300            ":"                  DELIMITED BY SIZE
021400            LKS-HORA-MM          DELIMITED BY SIZE
021500            ":"                  DELIMITED BY SIZE
021600            LKS-HORA-SS          DELIMITED BY SIZE
021700       INTO WSS-LINHA-DATA
021800     WRITE REL-REGISTRO FROM WSS-LINHA-DATA
021900
022000* SEPARADOR QUE FECHA O CABECALHO E ABRE ESPACO PARA O PRIMEIRO
022010* GRUPO DE SUBCATEGORIA, IMPRESSO EM 230-ABRIR-GRUPO.
022100     WRITE REL-REGISTRO FROM WSS-LINHA-SEPARADORA.
022200
022300* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
022400 100-FIM.
022500     EXIT.
022600
022700*-----------------------------------------------------------------
022800 200-IMPRIMIR-CARRINHO.
022900*-----------------------------------------------------------------
023000* PERCORRE O CARRINHO NA ORDEM EM QUE AS LINHAS FORAM ACEITAS,
023100* ABRINDO/FECHANDO UM GRUPO A CADA TROCA DE SUBCATEGORIA (QUEBRA
023200* DE CONTROLE SEQUENCIAL -- NAO ORDENADA).
023300*-----------------------------------------------------------------
023400
023410* OS QUATRO CAMPOS ABAIXO SAO REINICIALIZADOS A CADA CHAMADA DESTE
023420* PROGRAMA -- IMPORTANTE SE UM DIA O LOTE PASSAR A IMPRIMIR MAIS
023430* DE UM TICKET NUMA SO EXECUCAO (VER WSS-CHAMADAS).
023500     MOVE SPACES                 TO WSS-SUBCAT-ANTERIOR
023600     MOVE ZEROES                 TO WSS-SUBTOTAL-N
023700     MOVE "S"                    TO WSS-PRIMEIRA-LINHA
023800     MOVE ZEROES                 TO WSS-IND-CAR
023900
024000* LACO PRINCIPAL -- UMA ITERACAO POR LINHA DO CARRINHO, ATE
024010* PERCORRER TODOS OS ITENS RECEBIDOS DO FAZTICKET.
024100     PERFORM 210-IMPRIMIR-LINHA THRU 210-FIM
024200        UNTIL WSS-IND-CAR EQUAL LKS-QTDE-ITENS
024300
024310* O ULTIMO GRUPO NUNCA E FECHADO DENTRO DO LACO (SO FECHA QUANDO A
024320* SUBCATEGORIA MUDA) -- POR ISSO PRECISA DESTE PERFORM EXTRA APOS
024330* O LACO, PARA IMPRIMIR O SUBTOTAL DO ULTIMO GRUPO ABERTO.
024400     PERFORM 220-FECHAR-GRUPO THRU 220-FIM.
024500
024600* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
024700 200-FIM.
024800     EXIT.
024900
025000*-----------------------------------------------------------------
025100 210-IMPRIMIR-LINHA.
025200*-----------------------------------------------------------------
025300* SE A SUBCATEGORIA DA LINHA MUDOU EM RELACAO AO GRUPO ABERTO,
025400* FECHA O GRUPO ANTERIOR (QUANDO HOUVER) E ABRE UM NOVO.
025500*-----------------------------------------------------------------
025600
025610* AVANCA PARA A PROXIMA LINHA DO CARRINHO ANTES DE EXAMINAR A
025620* SUBCATEGORIA.
025700     ADD 1                       TO WSS-IND-CAR
025710*    O INDICE E INCREMENTADO NO INICIO DO PARAGRAFO, NAO NO FIM --
025720*    O LACO DE 200-IMPRIMIR-CARRINHO TESTA O INDICE DEPOIS DESTE
025730*    PERFORM RETORNAR.
025800
025900     IF LKS-CAR-SUBCATEGORIA (WSS-IND-CAR) NOT EQUAL
026000        WSS-SUBCAT-ANTERIOR
026010* A SUBCATEGORIA MUDOU -- SO FECHA O GRUPO ANTERIOR SE NAO FOR
026020* A PRIMEIRA LINHA DO TICKET (NAO HA GRUPO ANTERIOR NESSE CASO).
026100        IF WSS-NAO-E-PRIMEIRA-LINHA
026200           PERFORM 220-FECHAR-GRUPO THRU 220-FIM
026300        END-IF
026400        MOVE "N"                 TO WSS-PRIMEIRA-LINHA
026500        PERFORM 230-ABRIR-GRUPO  THRU 230-FIM
026600     END-IF
026700
026710* A LINHA DE DETALHE E IMPRESSA SEMPRE, MUDE OU NAO A SUBCATEGORIA
026800     PERFORM 240-MONTAR-DETALHE THRU 240-FIM
026900
027000* O VALOR LIQUIDO DESTA LINHA ENTRA NO SUBTOTAL DO GRUPO ABERTO.
027100
027110*    ESTE ADD E O UNICO PONTO QUE ATUALIZA O SUBTOTAL DO GRUPO
027120*    -- TODA LINHA, MUDE OU NAO DE GRUPO, CONTRIBUI PARA O
027130*    SUBTOTAL DO GRUPO QUE ESTIVER ABERTO NO MOMENTO.
027150     ADD LKS-CAR-LIQUIDO (WSS-IND-CAR) TO WSS-SUBTOTAL-N.
027200
027300* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
027400 210-FIM.
027500     EXIT.
027600
027700*-----------------------------------------------------------------
027800 220-FECHAR-GRUPO.
027900*-----------------------------------------------------------------
028000* IMPRIME O SUBTOTAL DO GRUPO QUE ESTA SENDO FECHADO E ZERA O
028100* ACUMULADOR PARA O PROXIMO GRUPO.
028200*-----------------------------------------------------------------
028300
028310* O ROTULO USA O TAMANHO REAL JA MEDIDO (WSS-TAM-SUBCAT-ANT) PARA
028320* NAO IMPRIMIR OS BRANCOS A DIREITA DO NOME DA SUBCATEGORIA.
028400     MOVE SPACES                 TO WSS-SUBTOTAL-LABEL
028500     STRING "Subtotal "          DELIMITED BY SIZE
028600            WSS-SUBCAT-ANTERIOR (1:WSS-TAM-SUBCAT-ANT)
028700                                 DELIMITED BY SIZE
028800            ":"                  DELIMITED BY SIZE
028900       INTO WSS-SUBTOTAL-LABEL
029000
029010* MONTA A LINHA FINAL (ROTULO + VALOR EDITADO) E GRAVA.
029100     MOVE SPACES                 TO WSS-SUBTOTAL-LINHA
029200     MOVE WSS-SUBTOTAL-LABEL     TO WSS-SUBTOTAL-LINHA-LABEL
029300     MOVE WSS-SUBTOTAL-EDIT      TO WSS-SUBTOTAL-LINHA-VALOR
029400
029500     WRITE REL-REGISTRO FROM WSS-SUBTOTAL-LINHA
029600
029610* ZERA O ACUMULADOR -- O PROXIMO GRUPO COMECA DO ZERO.
029620* (NO ULTIMO GRUPO ESTE ZERAMENTO E INOFENSIVO, POIS NINGUEM
029630* MAIS LE WSS-SUBTOTAL-N NESTA CHAMADA DO PROGRAMA.)
029700     MOVE ZEROES                 TO WSS-SUBTOTAL-N.
029800
029900* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
030000 220-FIM.
030100     EXIT.
030200
030300*-----------------------------------------------------------------
030400 230-ABRIR-GRUPO.
030500*-----------------------------------------------------------------
030600* IMPRIME O CABECALHO DO NOVO GRUPO DE SUBCATEGORIA, JA MEDINDO O
030700* TAMANHO REAL DO NOME PARA NAO IMPRIMIR ESPACOS SOBRANDO.
030800*-----------------------------------------------------------------
030900
030910* COPIA A SUBCATEGORIA DA LINHA ATUAL PARA A AREA DE MEDICAO E
030920* CHAMA 600-MEDIR-SUBCATEGORIA PARA SABER O TAMANHO REAL DO NOME.
031000     MOVE LKS-CAR-SUBCATEGORIA (WSS-IND-CAR) TO
031100        WSS-SUBCAT-TRABALHO
031200     PERFORM 600-MEDIR-SUBCATEGORIA THRU 600-FIM
031300
031305*    O VALOR COPIADO AQUI E O QUE 210-IMPRIMIR-LINHA COMPARA NA
031306*    PROXIMA LINHA PARA SABER SE O GRUPO MUDOU DE NOVO.
031308     MOVE WSS-SUBCAT-TRABALHO    TO WSS-SUBCAT-ANTERIOR
031310*    GUARDA O TAMANHO MEDIDO PARA USO NA HORA DE FECHAR O GRUPO.
031400     MOVE WSS-TAM-SUBCAT         TO WSS-TAM-SUBCAT-ANT
031500
031510* MONTA O TITULO DO GRUPO NO FORMATO "--- <subcategoria> ---",
031520* USANDO SO OS CARACTERES REAIS DO NOME (1:WSS-TAM-SUBCAT).
031600     MOVE SPACES                 TO WHEAD-LINHA
031700     STRING "--- "               DELIMITED BY SIZE
031800            WSS-SUBCAT-TRABALHO (1:WSS-TAM-SUBCAT)
031900                                 DELIMITED BY SIZE
032000            " ---"               DELIMITED BY SIZE
032100       INTO WHEAD-LINHA
032200
032210* LINHA EM BRANCO ANTES DO TITULO, PARA SEPARAR VISUALMENTE O
032220* GRUPO NOVO DO SUBTOTAL DO GRUPO ANTERIOR (OU DO CABECALHO, NO
032230* CASO DO PRIMEIRO GRUPO).
032300     WRITE REL-REGISTRO FROM WSS-LINHA-VAZIA
032400     WRITE REL-REGISTRO FROM WHEAD-LINHA.
032500
032600* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
032700 230-FIM.
032800     EXIT.
032900
033000*-----------------------------------------------------------------
033100 240-MONTAR-DETALHE.
033200*-----------------------------------------------------------------
033300* MONTA E GRAVA A LINHA DE DETALHE DO ITEM: NOME, QUANTIDADE,
033400* PRECO UNITARIO, VALOR LIQUIDO E, QUANDO HOUVER, O PERCENTUAL DE
033500* DESCONTO APLICADO.
033600*-----------------------------------------------------------------
033700
033710* OS QUATRO CAMPOS PRINCIPAIS DA LINHA VEM DIRETO DO CARRINHO, NA
033720* POSICAO ATUAL DO INDICE.
033800     MOVE SPACES                 TO WDET-LINHA
033900     MOVE LKS-CAR-NOME (WSS-IND-CAR)       TO WDET-NOME
034000     MOVE LKS-CAR-QTDE (WSS-IND-CAR)       TO WDET-QTDE
034100     MOVE LKS-CAR-PRECO-UNIT (WSS-IND-CAR) TO WDET-PRECO
034200     MOVE LKS-CAR-LIQUIDO (WSS-IND-CAR)    TO WDET-LIQUIDO
034300
034310* O PERCENTUAL VEM COMO 9V99 (EX: 0.05); MULTIPLICAR POR 100
034320* TRANSFORMA EM UM INTEIRO (5, 10 OU 15) QUE O EVALUATE ABAIXO
034330* CONSEGUE COMPARAR DIRETO COM AS FAIXAS DO CALCPRECO.
034400     COMPUTE WSS-PCT-N = LKS-CAR-PCT-DESC (WSS-IND-CAR) * 100
034500
034510* SO MONTA O TEXTO DE DESCONTO QUANDO HOUVE DESCONTO NA LINHA --
034520* SEM ISSO, WDET-DESC FICA EM BRANCO (VALUE SPACES DA DEFINICAO).
034600     IF WSS-PCT-N > ZEROES
034610*          AS TRES FAIXAS SAO AS MESMAS DO CALCPRECO (5%, 10% E
034620*          15%) -- QUALQUER OUTRO VALOR FICA SEM TEXTO DE DESCONTO
034700        EVALUATE WSS-PCT-N
034800           WHEN 5  MOVE "5"      TO WSS-PCT-TEXTO
034900           WHEN 10 MOVE "10"     TO WSS-PCT-TEXTO
035000           WHEN 15 MOVE "15"     TO WSS-PCT-TEXTO
035100           WHEN OTHER MOVE SPACES TO WSS-PCT-TEXTO
035200        END-EVALUATE
035210* DELIMITED BY SPACE NO SEGUNDO OPERANDO CORTA O BRANCO A DIREITA
035220* DO PERCENTUAL DE 1 DIGITO (EX: "5 ") ANTES DO SINAL DE "%".
035300        STRING " (Desc "         DELIMITED BY SIZE
035400               WSS-PCT-TEXTO     DELIMITED BY SPACE
035500               "%)"              DELIMITED BY SIZE
035600          INTO WDET-DESC
035700     END-IF
035800
035900
035910*    A LINHA DE DETALHE E GRAVADA AQUI, NO FIM DO PARAGRAFO -- JA
035920*    COM O NOME, QUANTIDADE, PRECOS E O TEXTO DE DESCONTO PRONTOS.
035950     WRITE REL-REGISTRO FROM WDET-LINHA.
036000
036100* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
036200 240-FIM.
036300     EXIT.
036400
036500*-----------------------------------------------------------------
036600 300-TOTAIS.
036700*-----------------------------------------------------------------
036800* IMPRIME OS DOIS TOTAIS GERAIS DO TICKET E O RODAPE, E FECHA O
036900* ARQUIVO.
037000*-----------------------------------------------------------------
037100
037110* TOTAL SEM DESCONTO (SOMA DOS VALORES BRUTOS DE TODAS AS LINHAS),
037120* CALCULADO PELO FAZTICKET E SO REPASSADO AQUI PARA IMPRESSAO.
037200     MOVE SPACES                 TO WSS-LINHA-TOTAL
037300     MOVE "TOTAL SIN DESCUENTO:" TO WSS-LINHA-TOTAL-LABEL
037400     MOVE LKS-TOTAL-BRUTO        TO WSS-TOTAL-N
037500     MOVE WSS-TOTAL-EDIT         TO WSS-LINHA-TOTAL-VALOR
037600     WRITE REL-REGISTRO FROM WSS-LINHA-TOTAL
037700
037710* TOTAL COM DESCONTO (O VALOR QUE O CLIENTE REALMENTE PAGA).
037800     MOVE SPACES                 TO WSS-LINHA-TOTAL
037900     MOVE "TOTAL CON DESCUENTO:" TO WSS-LINHA-TOTAL-LABEL
038000     MOVE LKS-TOTAL-LIQUIDO      TO WSS-TOTAL-N
038100     MOVE WSS-TOTAL-EDIT         TO WSS-LINHA-TOTAL-VALOR
038200     WRITE REL-REGISTRO FROM WSS-LINHA-TOTAL
038300
038310* SEPARADOR, MENSAGEM DE AGRADECIMENTO E NOVO SEPARADOR FECHAM O
038320* TICKET, NO MESMO ESTILO DO CABECALHO EM 100-CABECALHO.
038400     WRITE REL-REGISTRO FROM WSS-LINHA-SEPARADORA
038500     WRITE REL-REGISTRO FROM WSS-LINHA-RODAPE
038600     WRITE REL-REGISTRO FROM WSS-LINHA-SEPARADORA
038700
038710* FECHA O ARQUIVO -- NENHUM OUTRO PARAGRAFO GRAVA NO TICKET DEPOIS
038720* DESTE PONTO.
038800     CLOSE REL-TICKET.
038900
039000* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
039100 300-FIM.
039200     EXIT.
039300
039310*    DAQUI PARA BAIXO SO FICAM OS PARAGRAFOS DE APOIO DA MEDICAO.
039400*-----------------------------------------------------------------
039500 600-MEDIR-SUBCATEGORIA.
039600*-----------------------------------------------------------------
039700* CONTA DA DIREITA PARA A ESQUERDA ATE ACHAR UM CARACTER DIFERENTE
039800* DE BRANCO, PARA SABER O TAMANHO REAL DO NOME DA SUBCATEGORIA
039900* (NAO HA FUNCAO INTRINSECA DE TRIM DISPONIVEL NESTE COMPILADOR).
040000*-----------------------------------------------------------------
040010* COMECA DO TAMANHO MAXIMO DO CAMPO (20) E VAI RECUANDO ATE ACHAR
040020* UM CARACTER NAO-BRANCO, OU ATE CHEGAR A ZERO (NOME TODO EM
040030* BRANCO, CASO QUE NA PRATICA NAO ACONTECE).
040040*    A MESMA TECNICA JA E USADA NO VALCLIE E NO FAZTICKET PARA
040050*    MEDIR OUTROS CAMPOS ALFANUMERICOS, NA FALTA DE UMA FUNCAO
040060*    INTRINSECA DE TRIM NESTE COMPILADOR.
040100     MOVE 20                     TO WSS-TAM-SUBCAT
040200
040210*    A CONDICAO UNTIL TEM DUAS SAIDAS: ACHOU UM CARACTER NAO-
040220*    BRANCO, OU ZEROU O CONTADOR (NOME TODO EM BRANCO).
040300     PERFORM 610-RECUAR-SUBCAT THRU 610-FIM
040400        UNTIL WSS-TAM-SUBCAT EQUAL ZEROES
040500        OR WSS-SUBCAT-CAR (WSS-TAM-SUBCAT) NOT EQUAL SPACE.
040600
040700* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
040800 600-FIM.
040900     EXIT.
041000
041100*-----------------------------------------------------------------
041200 610-RECUAR-SUBCAT.
041300*-----------------------------------------------------------------
041310* PASSO UNITARIO DO LACO DE MEDICAO -- RECUA UMA POSICAO POR VEZ
041320* ATE O UNTIL DE 600-MEDIR-SUBCATEGORIA PARAR O LACO.
041350*    DECREMENTO UNITARIO -- NAO PULA NENHUM CARACTER DO NOME.
041400     SUBTRACT 1 FROM WSS-TAM-SUBCAT.
041500
041600* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
041700 610-FIM.
041800     EXIT.
041900
041950*    FIM DO PROGRAMA.
042000 END PROGRAM RELTICKET.
