000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CALCPRECO.
000300 AUTHOR.         R A GANADE.
000400 INSTALLATION.   CITY MARKET - DEPTO DE SISTEMAS.
000500 DATE-WRITTEN.   22/04/1996.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO - DEPTO DE SISTEMAS.
000800******************************************************************
000900*EXECUTA O CALCULO DE DESCONTO POR FAIXA DE QUANTIDADE E O
001000*VALOR BRUTO/LIQUIDO DE UMA LINHA DE PEDIDO DO CITY MARKET.
001100*ESTE MODULO REAPROVEITA O ESQUELETO DE PARAGRAFOS DA ROTINA DE
001200*CALCULO DE DIGITO VERIFICADOR (CALCDIGITO) MANTIDA POR ESTE
001300*DEPARTAMENTO DESDE 1994 - MESMA SEQUENCIA P1000/P2000/P8000/
001400*P9500, SO MUDOU O QUE CADA PARAGRAFO CALCULA.
001500******************************************************************
001600* OBJETIVO      : CALCULA PCT DE DESCONTO E VALORES BRUTO/LIQUIDO
001700*                 DE UMA UNICA LINHA DE PEDIDO DO TICKET.
001800* ANALISTA      : R A GANADE
001900* COMO USAR     : LKS-QTDE ..........: QUANTIDADE DA LINHA
002000*                 LKS-PRECO-UNIT ....: PRECO UNITARIO DO PRODUTO
002100*                                      (VEM DO CATALOGO, JA COM
002200*                                      DUAS CASAS DECIMAIS)
002300*                 LKS-PCT-DESC ......: (SAIDA) PCT DE DESCONTO
002400*                                      APLICADO NA LINHA
002500*                 LKS-VALOR-BRUTO ...: (SAIDA) QTDE X PRECO, SEM
002600*                                      DESCONTO
002700*                 LKS-VALOR-LIQUIDO .: (SAIDA) BRUTO MENOS O
002800*                                      DESCONTO DA FAIXA, JA
002900*                                      ARREDONDADO
003000******************************************************************
003100*DD/MM/AAAA INICIAIS  NUM-CHAMADO  DESCRICAO
003200*22/04/1996 RAG        CM-0005      VERSAO INICIAL - FAIXAS DE
003300*                                   DESCONTO 1-2/3-4/5-6/7+.
003400*14/08/1997 RAG        CM-0019      CORRIGIDO ARREDONDAMENTO DO
003500*                                   VALOR LIQUIDO (ROUNDED), QUE
003600*                                   ANTES TRUNCAVA E DEIXAVA O
003700*                                   TICKET 1 CENTAVO MENOR QUE O
003800*                                   SOMATORIO DAS LINHAS.
003900*30/11/1998 LFC        CM-0046      REVISAO Y2K - SEM CAMPOS DE
004000*                                   DATA NESTE PROGRAMA. NENHUM
004100*                                   IMPACTO, SO CONFERENCIA.
004200*09/06/2003 PVH        CM-0078      INCLUIDO CONTADOR DE CHAMADAS
004300*                                   (WSS-CHAMADAS) PARA CONFERIR
004400*                                   NO DIAGNOSTICO DE BATCH
004500*                                   QUANTAS LINHAS O FAZTICKET
004600*                                   MANDOU PRECIFICAR NO LOTE.
004700*21/07/2004 PVH        CM-0091      REVISADOS OS COMENTARIOS DESTE
004800*                                   PROGRAMA PARA A NORMA DE
004900*                                   DOCUMENTACAO DO DEPARTAMENTO.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 DATA DIVISION.
005700
005800 WORKING-STORAGE SECTION.
005900
006000* CONTADOR DE QUANTAS VEZES ESTE MODULO FOI CHAMADO NA RODADA DE
006100* BATCH ATUAL. SERVE SO PARA CONFERENCIA NO LOG DE EXECUCAO, NAO
006200* E IMPRESSO EM NENHUM RELATORIO.
006300 77  WSS-CHAMADAS                PIC S9(008)  COMP VALUE ZEROES.
006400
006500* CODIGO DA FAIXA DE DESCONTO QUE FOI SELECIONADA PARA A LINHA
006600* CORRENTE (1 A 4). O REDEFINES ABAIXO EXISTE PORQUE, EM ALGUMAS
006700* LISTAGENS DE CONFERENCIA ANTIGAS, O DEPARTAMENTO PREFERIA VER
006800* A FAIXA COMO LETRA (A/B/C/D) EM VEZ DE NUMERO.
006900 01  WSS-FAIXA-DESCONTO.
007000     05 WSS-FAIXA-COD            PIC 9(001)   VALUE ZERO.
007100 01  WSS-FAIXA-ROTULO REDEFINES WSS-FAIXA-DESCONTO.
007200     05 WSS-FAIXA-LETRA          PIC X(001).
007300
007400* VALOR BRUTO DA LINHA (QUANTIDADE X PRECO UNITARIO, SEM
007500* DESCONTO). O CAMPO AUDITADO (EDITADO) REDEFINE O MESMO TOTAL
007600* DE BYTES PARA EVENTUAIS LISTAGENS DE CONFERENCIA DESTE CALCULO.
007700 01  WSS-VALOR-TRABALHO.
007800     05 WSS-VALOR-BRUTO-N        PIC 9(007)V99 VALUE ZEROES.
007900     05 FILLER                   PIC X(005).
008000 01  WSS-VALOR-BRUTO-AUD REDEFINES WSS-VALOR-TRABALHO.
008100     05 WSS-VALOR-BRUTO-EDIT     PIC ZZZ,ZZZ,ZZ9.99.
008200
008300* VALOR LIQUIDO DA LINHA (BRUTO MENOS O DESCONTO DA FAIXA),
008400* JA ARREDONDADO PARA DUAS CASAS DECIMAIS.
008500 01  WSS-VALOR-LIQ-TRABALHO.
008600     05 WSS-VALOR-LIQUIDO-N      PIC 9(007)V99 VALUE ZEROES.
008700     05 FILLER                   PIC X(005).
008800 01  WSS-VALOR-LIQ-AUD REDEFINES WSS-VALOR-LIQ-TRABALHO.
008900     05 WSS-VALOR-LIQUIDO-EDIT   PIC ZZZ,ZZZ,ZZ9.99.
009000
009100 LINKAGE SECTION.
009200
009300* AREA DE COMUNICACAO COM O FAZTICKET: ENTRA QUANTIDADE E PRECO,
009400* SAI O PERCENTUAL DE DESCONTO E OS DOIS VALORES DA LINHA. O
009500* FILLER FINAL DEIXA MARGEM PARA UM FUTURO CAMPO DE IMPOSTO, CASO
009600* O DEPARTAMENTO FISCAL VENHA A PEDIR.
009650*    MESMO TAMANHO DE FAIXA USADO NO FAZTICKET PARA MONTAR O
009660*    CARRINHO QUE ENTRA NO PARAMETRO DO TICKET.
009700 01  LKS-PARAMETRO.
009800     05 LKS-QTDE                 PIC 9(003).
009900     05 LKS-PRECO-UNIT           PIC 9(005)V99.
010000     05 LKS-PCT-DESC             PIC 9V99.
010100     05 LKS-VALOR-BRUTO          PIC 9(007)V99.
010200     05 LKS-VALOR-LIQUIDO        PIC 9(007)V99.
010300     05 FILLER                   PIC X(010).
010400
010500 PROCEDURE DIVISION USING LKS-PARAMETRO.
010600
010700*-----------------------------------------------------------------
010800* PARAGRAFO PRINCIPAL. O FAZTICKET CHAMA ESTE PROGRAMA UMA VEZ
010900* PARA CADA LINHA DO CARRINHO JA ACEITA PELO VALPEDIDO, DEPOIS DE
011000* MONTAR O TICKET COMPLETO. A SEQUENCIA ABAIXO E FIXA: PRIMEIRO
011100* ZERA E CALCULA O BRUTO, DEPOIS ESCOLHE A FAIXA, DEPOIS APLICA
011200* O DESCONTO SOBRE O BRUTO PARA CHEGAR NO LIQUIDO.
011300*-----------------------------------------------------------------
011400 P0000-EXECUTAR.
011500
011600     PERFORM P1000-INICIAL          THRU P1000-FIM
011700     PERFORM P2000-PRINCIPAL        THRU P2000-FIM
011800     PERFORM P8000-CALCULAR-VALORES THRU P8000-FIM
011900     PERFORM P9500-FINAL            THRU P9500-FIM
012000     GOBACK.
012100
012200*-----------------------------------------------------------------
012300 P1000-INICIAL.
012400*-----------------------------------------------------------------
012500* ZERA OS CAMPOS DE SAIDA E CALCULA O VALOR BRUTO DA LINHA (QTDE
012600* X PRECO UNITARIO). O BRUTO NAO LEVA ARREDONDAMENTO PORQUE OS
012700* DOIS FATORES JA VEM COM DUAS CASAS DECIMAIS DO CHAMADOR.
012800*-----------------------------------------------------------------
012900
013000     ADD 1                       TO WSS-CHAMADAS                  CM-0078
013050*    ZERA OS TRES CAMPOS DE SAIDA -- GARANTE QUE UMA CHAMADA
013060*    ANTERIOR NAO DEIXE LIXO NOS RESULTADOS DESTA LINHA.
013100     MOVE ZEROES                 TO LKS-PCT-DESC
013200     MOVE ZEROES                 TO LKS-VALOR-BRUTO
013300     MOVE ZEROES                 TO LKS-VALOR-LIQUIDO
013400
013450*    O BRUTO E SO MULTIPLICACAO -- O DESCONTO SO ENTRA DEPOIS, EM
013460*    P8000-CALCULAR-VALORES, DEPOIS DE P2000 ESCOLHER A FAIXA.
013500     COMPUTE WSS-VALOR-BRUTO-N = LKS-QTDE * LKS-PRECO-UNIT
013600     MOVE WSS-VALOR-BRUTO-N      TO LKS-VALOR-BRUTO.
013700
013800 P1000-FIM.
013900     EXIT.
014000
014100*-----------------------------------------------------------------
014200 P2000-PRINCIPAL.
014300*-----------------------------------------------------------------
014400* SELECIONA A FAIXA DE DESCONTO PELA QUANTIDADE DA LINHA. A
014500* TABELA DE FAIXAS FOI DEFINIDA JUNTO COM A AREA COMERCIAL NA
014600* VERSAO INICIAL DESTE PROGRAMA (CM-0005) E NUNCA MUDOU DESDE
014700* ENTAO - QUANTO MAIS UNIDADES DO MESMO PRODUTO NA LINHA, MAIOR
014800* O DESCONTO.
014900*-----------------------------------------------------------------
015000
015050*    AS QUATRO FAIXAS SAO MUTUAMENTE EXCLUSIVAS E COBREM TODA A
015060*    QUANTIDADE POSSIVEL -- O WHEN OTHER PEGA 7 UNIDADES OU MAIS.
015100     EVALUATE TRUE
015200        WHEN LKS-QTDE >= 1 AND LKS-QTDE <= 2
015300             PERFORM P2100-FAIXA-1-2     THRU P2100-FIM
015400        WHEN LKS-QTDE >= 3 AND LKS-QTDE <= 4
015500             PERFORM P2200-FAIXA-3-4     THRU P2200-FIM
015600        WHEN LKS-QTDE >= 5 AND LKS-QTDE <= 6
015700             PERFORM P2300-FAIXA-5-6     THRU P2300-FIM
015800        WHEN OTHER
015900             PERFORM P2400-FAIXA-7-MAIS  THRU P2400-FIM
016000     END-EVALUATE.
016100
016200 P2000-FIM.
016300     EXIT.
016400
016500*-----------------------------------------------------------------
016600 P2100-FAIXA-1-2.
016700*-----------------------------------------------------------------
016800* FAIXA A: 1 OU 2 UNIDADES NA LINHA. NAO HA DESCONTO NESTA FAIXA
016900* - O CLIENTE PAGA O PRECO DE TABELA DO CATALOGO INTEGRALMENTE.
017000*-----------------------------------------------------------------
017100     MOVE 1                      TO WSS-FAIXA-COD
017200     MOVE ZEROES                 TO LKS-PCT-DESC.
017300
017400 P2100-FIM.
017500     EXIT.
017600
017700*-----------------------------------------------------------------
017800 P2200-FAIXA-3-4.
017900*-----------------------------------------------------------------
018000* FAIXA B: 3 OU 4 UNIDADES NA LINHA. DESCONTO DE 5% SOBRE O
018100* VALOR BRUTO DA LINHA.
018200*-----------------------------------------------------------------
018300     MOVE 2                      TO WSS-FAIXA-COD
018400     MOVE .05                    TO LKS-PCT-DESC.
018500
018600 P2200-FIM.
018700     EXIT.
018800
018900*-----------------------------------------------------------------
019000 P2300-FAIXA-5-6.
019100*-----------------------------------------------------------------
019200* FAIXA C: 5 OU 6 UNIDADES NA LINHA. DESCONTO DE 10% SOBRE O
019300* VALOR BRUTO DA LINHA.
019400*-----------------------------------------------------------------
019500     MOVE 3                      TO WSS-FAIXA-COD
019600     MOVE .10                    TO LKS-PCT-DESC.
019700
019800 P2300-FIM.
019900     EXIT.
020000
020100*-----------------------------------------------------------------
020200 P2400-FAIXA-7-MAIS.
020300*-----------------------------------------------------------------
020400* FAIXA D: 7 UNIDADES OU MAIS NA LINHA. DESCONTO MAXIMO DE 15%
020500* SOBRE O VALOR BRUTO DA LINHA - A AREA COMERCIAL NUNCA PEDIU
020600* PARA CRIAR UMA FAIXA ACIMA DESTA.
020700*-----------------------------------------------------------------
020800     MOVE 4                      TO WSS-FAIXA-COD
020900     MOVE .15                    TO LKS-PCT-DESC.
021000
021050*    WSS-FAIXA-COD 4 CORRESPONDE A FAIXA LETRA "D" DA ROTULAGEM
021060*    ANTIGA (VER WSS-FAIXA-ROTULO NA WORKING-STORAGE).
021100 P2400-FIM.
021200     EXIT.
021300
021400*-----------------------------------------------------------------
021500 P8000-CALCULAR-VALORES.
021600*-----------------------------------------------------------------
021700* APLICA O DESCONTO SOBRE O BRUTO, ARREDONDANDO O LIQUIDO PARA
021800* DUAS CASAS DECIMAIS (ARREDONDAMENTO PARA CIMA A PARTIR DE 5,
021900* CLAUSULA ROUNDED DO COMPILADOR). ANTES DA CM-0019 ESTE CALCULO
022000* TRUNCAVA E O TOTAL DO TICKET PODIA FECHAR 1 CENTAVO ABAIXO DA
022100* SOMA DAS LINHAS, O QUE DAVA DIFERENCA NO FECHAMENTO DE CAIXA.
022200*-----------------------------------------------------------------
022300
022400     COMPUTE WSS-VALOR-LIQUIDO-N ROUNDED =                        CM-0019
022500             WSS-VALOR-BRUTO-N * (1 - LKS-PCT-DESC)
022600
022650*    O VALOR LIQUIDO SO E DEVOLVIDO AO CHAMADOR DEPOIS DE
022660*    ARREDONDADO, NUNCA O VALOR BRUTO (AUDITADO SEM DESCONTO).
022700     MOVE WSS-VALOR-LIQUIDO-N    TO LKS-VALOR-LIQUIDO.
022800
022900 P8000-FIM.
023000     EXIT.
023100
023200*-----------------------------------------------------------------
023300 P9500-FINAL.
023400*-----------------------------------------------------------------
023500* NAO HA LIMPEZA DE ARQUIVO A FAZER AQUI - ESTE PROGRAMA NAO ABRE
023600* NENHUM ARQUIVO, SO RECEBE E DEVOLVE CAMPOS PELA LINKAGE.
023700*-----------------------------------------------------------------
023750*    ESTE EXIT E REDUNDANTE COM O DE P9500-FIM LOGO ABAIXO, MAS
023760*    MANTIDO PELO MESMO ESQUELETO DE PARAGRAFOS DO CALCDIGITO.
023800     EXIT.
023900
024000 P9500-FIM.
024100     EXIT.
024200
024250*    FIM DO PROGRAMA.
024300 END PROGRAM CALCPRECO.
