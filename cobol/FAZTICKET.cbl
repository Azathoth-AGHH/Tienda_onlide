000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     FAZTICKET.
000030 AUTHOR.         R A GANADE.
000040 INSTALLATION.   CITY MARKET - DEPTO DE SISTEMAS.
000050 DATE-WRITTEN.   02/04/1996.
000060 DATE-COMPILED.
000070 SECURITY.       USO INTERNO - DEPTO DE SISTEMAS.
000080******************************************************************
000090*PROCESSAMENTO EM LOTE DO TICKET DE VENDA DO CITY MARKET.
000100*CARREGA O CATALOGO EM MEMORIA, VALIDA O CLIENTE DO TICKET ATUAL,
000110*LE AS LINHAS DE PEDIDO NA ORDEM DE CHEGADA, MONTA O CARRINHO
000120*(ATE 20 ITENS), PRECIFICA CADA LINHA E CHAMA O PROGRAMA QUE
000130*IMPRIME O TICKET.
000140*ESTE PROGRAMA SUBSTITUI O ANTIGO FAZDISTRIB (QUE CALCULAVA O
000150*VENDEDOR MAIS PROXIMO DE CADA CLIENTE POR DISTANCIA GEOGRAFICA);
000160*MANTIDO O MESMO ESQUELETO DE LEITURA SEQUENCIAL ENCADEADA E A
000170*CHAMADA AO PROGRAMA DE IMPRESSAO NO FINAL DO LOTE.
000180******************************************************************
000190*DD/MM/AAAA INICIAIS  NUM-CHAMADO  DESCRICAO
000200*02/04/1996 RAG        CM-0006      VERSAO INICIAL - CALCULO DE
000210*                                   DISTANCIA CLIENTE X VENDEDOR.
000220*14/08/1997 RAG        CM-0020      AJUSTE NA PRECISAO DO CALCULO
000230*                                   DE DISTANCIA (HAVERSINE).
000240*01/12/1998 LFC        CM-0049      REVISAO Y2K - DATA DE
000250*                                   PROCESSAMENTO PASSA A SER
000260*                                   CAPTURADA COM ANO DE 4 DIGITOS
000270*25/06/2003 PVH        CM-0081      REESCRITO PARA O LOTE DE
000280*                                   TICKET DO CITY MARKET:
000290*                                   CARREGA CATALOGO, VALIDA
000300*                                   CLIENTE (VALCLIE), LE PEDIDOS
000310*                                   (VALPEDIDO), PRECIFICA
000320*                                   (CALCPRECO) E IMPRIME O
000330*                                   TICKET (RELTICKET).
000340*25/06/2003 PVH        CM-0081      INCLUIDO CARIMBO DE DATA/HORA
000350*                                   DO PROCESSAMENTO NO TICKET.
000360*19/03/2006 PVH        CM-0102      REVISADOS OS COMENTARIOS DESTE
000370*                                   PROGRAMA PARA A NORMA DE
000380*                                   DOCUMENTACAO DO DEPARTAMENTO.
000390******************************************************************
000400* INDICE DE PARAGRAFOS (ORDEM DE EXECUCAO):
000410*   000-INICIO ................. CONTROLE GERAL DO LOTE
000420*   100-CARREGAR-CATALOGO ...... LE O CATALOGO INTEIRO PARA A
000430*                                TABELA EM MEMORIA
000440*   200-VALIDAR-CLIENTE ........ LE O CLIENTE E CHAMA VALCLIE
000450*   300-LER-PEDIDOS ............ LE AS LINHAS E CHAMA VALPEDIDO
000460*   400-PRECIFICAR-CARRINHO .... CHAMA CALCPRECO LINHA A LINHA
000470*   500-IMPRIMIR-TICKET ........ CHAMA RELTICKET
000480*   900-ENCERRAR ............... MENSAGEM FINAL DO LOTE
000490******************************************************************
000500* ESTE E O PROGRAMA PRINCIPAL DO LOTE DE TICKET - OS DEMAIS
000510* MODULOS (VALCLIE, VALPEDIDO, CALCPRECO, RELTICKET) SO SAO
000520* CHAMADOS POR AQUI, NUNCA RODAM SOZINHOS EM PRODUCAO. CADA
000530* TICKET E UM JOB SEPARADO, COM SEUS PROPRIOS TRES ARQUIVOS DE
000540* ENTRADA (CATALOGO, CLIENTE, PEDIDO) MONTADOS PELA TELA DE
000550* CAPTURA DO CAIXA ANTES DE ESTE LOTE SER DISPARADO.
000560******************************************************************
000570* HISTORICO: ATE A CM-0081 ESTE PROGRAMA SE CHAMAVA FAZDISTRIB E
000580* CALCULAVA, PARA CADA CLIENTE, QUAL VENDEDOR FICAVA GEOGRAFICA-
000590* MENTE MAIS PROXIMO (FORMULA DE HAVERSINE). QUANDO O CITY MARKET
000600* PASSOU A VENDER SO NO BALCAO COM TICKET IMPRESSO NA HORA, ESSA
000610* LOGICA DE DISTANCIA DEIXOU DE FAZER SENTIDO E O PROGRAMA FOI
000620* INTEIRO REESCRITO, MANTENDO SO O ESQUELETO DE LEITURA SEQUENCIAL
000630* ENCADEADA E A CHAMADA FINAL A UM PROGRAMA DE IMPRESSAO.
000640******************************************************************
000650* TAMANHO DAS TABELAS EM MEMORIA: 58 PRODUTOS NO CATALOGO E 20
000660* ITENS NO CARRINHO SAO OS MESMOS LIMITES DO CADASTRO DE PRODUTO
000670* E DA TELA DE CAPTURA DO CAIXA - SE UM DIA O CATALOGO CRESCER
000680* ALEM DE 58 ITENS, A TABELA W-CATALOGO-TAB PRECISA SER AUMENTADA
000690* JUNTO COM O LIMITE DO CADASTRO.
000700******************************************************************
000710* ESTE PROGRAMA NAO ACESSA BANCO DE DADOS - OS TRES ARQUIVOS DE
000720* ENTRADA SAO LINE SEQUENTIAL, GERADOS PELA TELA DE CAPTURA DO
000730* CAIXA NO MESMO DIRETORIO DO JOB; NAO HA ARQUIVO DE SAIDA NESTE
000740* PROGRAMA - A IMPRESSAO FICA POR CONTA DO RELTICKET.
000750******************************************************************
000760* OS QUATRO SUBPROGRAMAS (VALCLIE, VALPEDIDO, CALCPRECO,
000770* RELTICKET) SAO CHAMADOS POR CALL ESTATICO, CADA UM COM SUA
000780* PROPRIA AREA DE PARAMETRO EM WORKING-STORAGE (W-PARAM-XXXX) -
000790* NENHUM DELES TEM ACESSO DIRETO AOS ARQUIVOS DESTE PROGRAMA.
000800******************************************************************
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM.
000842* C01 NAO E USADO NESTE PROGRAMA (NAO HA FD DE IMPRESSAO AQUI),
000844* MANTIDO SO PELO PADRAO DE CONFIGURATION SECTION DO DEPARTAMENTO.
000850
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880
000890* CATALOGO DE PRODUTOS DO CITY MARKET - MONTADO PELA AREA DE
000900* COMPRAS, UM REGISTRO POR PRODUTO, EM ORDEM ASCENDENTE DE CODIGO.
000910     SELECT ARQ-CATALOGO  ASSIGN TO "CATALOGO"
000920            ORGANIZATION  IS LINE SEQUENTIAL
000930            FILE STATUS   IS FS-CATALOGO.
000940
000950* DADOS DO CLIENTE DESTE TICKET, CAPTURADOS NA TELA DO CAIXA -
000960* UM UNICO REGISTRO (OU NENHUM, SE O CLIENTE NAO SE IDENTIFICOU).
000970     SELECT ARQ-CLIENTE   ASSIGN TO "CLIENTE"
000980            ORGANIZATION  IS LINE SEQUENTIAL
000990            FILE STATUS   IS FS-CLIENTE.
001000
001010* LINHAS DE PEDIDO DESTE TICKET, NA ORDEM EM QUE FORAM DIGITADAS
001020* NO CAIXA - UMA LINHA POR PRODUTO/QUANTIDADE PEDIDO.
001030     SELECT ARQ-PEDIDO    ASSIGN TO "PEDIDO"
001040            ORGANIZATION  IS LINE SEQUENTIAL
001050            FILE STATUS   IS FS-PEDIDO.
001060
001070 DATA DIVISION.
001080 FILE SECTION.
001090
001100* LAYOUT DO REGISTRO DE PRODUTO (PROD-ID/NOME/CATEGORIA/
001110* SUBCATEGORIA/PRECO) ESTA NO COPYBOOK, COMPARTILHADO COM O
001120* PROGRAMA QUE GERA O ARQUIVO NA AREA DE COMPRAS.
001130 FD  ARQ-CATALOGO
001140     LABEL RECORD IS STANDARD
001150     VALUE OF FILE-ID IS 'CATALOGO'.
001160
001170 COPY "CATALOGO.CPY".
001180
001190* LAYOUT DO REGISTRO DE CLIENTE (CLI-NOME/EMAIL/ENDERECO) - MESMO
001200* COPYBOOK USADO PELA TELA DE CAPTURA DO CAIXA.
001210 FD  ARQ-CLIENTE
001220     LABEL RECORD IS STANDARD
001230     VALUE OF FILE-ID IS 'CLIENTE'.
001240
001250 COPY "CLIENTE.CPY".
001260
001270* LAYOUT DO REGISTRO DE PEDIDO (PED-PROD-ID/PED-QTDE) - UM
001280* REGISTRO POR LINHA DIGITADA NO CAIXA.
001290 FD  ARQ-PEDIDO
001300     LABEL RECORD IS STANDARD
001310     VALUE OF FILE-ID IS 'PEDIDO'.
001320
001330 COPY "PEDIDO.CPY".
001340
001350 WORKING-STORAGE SECTION.
001360
001370* STATUS DE CADA ARQUIVO DE ENTRADA - "00" E LEITURA OK/SEM ERRO,
001380* QUALQUER OUTRO VALOR PARA ARQ-CATALOGO OU ARQ-PEDIDO SIGNIFICA
001390* FIM DE ARQUIVO NORMAL (O LOTE NAO TRATA ERRO DE I-O SEPARADO DE
001400* FIM DE ARQUIVO, PORQUE OS TRES ARQUIVOS SAO SEMPRE LINE
001410* SEQUENTIAL GERADOS PELA PROPRIA TELA DE CAPTURA).
001420 77  FS-CATALOGO                 PIC X(002) VALUE "00".
001422* VALOR INICIAL "00" GARANTE QUE O PRIMEIRO PERFORM ... UNTIL DE
001424* CADA ARQUIVO SEMPRE EXECUTE PELO MENOS UMA VEZ.
001430 77  FS-CLIENTE                  PIC X(002) VALUE "00".
001432* ESTE E O UNICO DOS TRES QUE E TESTADO POR IGUALDADE, NAO POR
001434* UM UNTIL - O CLIENTE SO TEM UM REGISTRO, NUNCA UM LACO.
001440 77  FS-PEDIDO                   PIC X(002) VALUE "00".
001442* OS TRES CAMPOS ACIMA SAO VERIFICADOS NOS PERFORM ... UNTIL DE
001444* 100-CARREGAR-CATALOGO E 300-LER-PEDIDOS, LOGO ABAIXO.
001450
001460* QTDE-CATALOGO CONTA QUANTOS PRODUTOS FORAM CARREGADOS NA TABELA
001470* (VIRA O LIMITE SUPERIOR DA BUSCA BINARIA DO VALPEDIDO);
001480* QTDE-CARRINHO CONTA QUANTAS LINHAS DE PEDIDO FORAM ACEITAS;
001490* IND-CAR E O INDICE DE TRABALHO USADO SO EM 400/410 PARA
001500* PERCORRER O CARRINHO NA HORA DE PRECIFICAR.
001510 77  WSS-QTDE-CATALOGO           PIC S9(004) COMP VALUE ZEROES.
001520 77  WSS-QTDE-CARRINHO           PIC S9(004) COMP VALUE ZEROES.
001530 77  WSS-IND-CAR                 PIC S9(004) COMP VALUE ZEROES.
001532* OS TRES CONTADORES ACIMA SAO COMP, POR SEREM SUBSCRITO/LIMITE
001534* LACO - NUNCA APARECEM IMPRESSOS NEM EM RELATORIO.
001540
001550*-----------------------------------------------------------------
001560* TABELA DO CATALOGO EM MEMORIA, CARREGADA POR 100-CARREGAR-
001570* CATALOGO E PASSADA POR REFERENCIA AO VALPEDIDO PARA A BUSCA
001580* BINARIA (SEARCH ALL) A CADA LINHA DE PEDIDO.
001590*-----------------------------------------------------------------
001600 01  W-CATALOGO-TAB.
001602* ASCENDING KEY + INDEXED BY SAO EXIGENCIA DO SEARCH ALL - SEM
001604* O COMPILADOR NEM DEIXA DECLARAR A BUSCA BINARIA NO VALPEDIDO.
001610     05 W-CAT-ITEM OCCURS 58 TIMES
001620        ASCENDING KEY IS W-CAT-ID
001630        INDEXED BY W-CAT-IDX.
001640*           CHAVE DA BUSCA BINARIA DO VALPEDIDO.
001650        10 W-CAT-ID              PIC 9(004).
001660*           DESCRICAO E CLASSIFICACAO DO PRODUTO, COPIADAS DO
001670*           CATALOGO.CPY POR 110-LER-CATALOGO.
001680        10 W-CAT-NOME            PIC X(040).
001690        10 W-CAT-CATEGORIA       PIC X(012).
001700        10 W-CAT-SUBCATEGORIA    PIC X(020).
001710*           PRECO UNITARIO VIGENTE NO DIA DO TICKET.
001720        10 W-CAT-PRECO           PIC 9(005)V99.
001730
001740*-----------------------------------------------------------------
001750* CARRINHO EM MEMORIA (ATE 20 LINHAS), MONTADO EM 300-LER-PEDIDOS
001760* E PRECIFICADO EM 400-PRECIFICAR-CARRINHO. PASSADO POR REFERENCIA
001770* AO RELTICKET PARA IMPRESSAO DO TICKET.
001780*-----------------------------------------------------------------
001790 01  W-CARRINHO.
001800     05 W-CAR-ITEM OCCURS 20 TIMES.
001802* O CARRINHO NAO PRECISA DE CHAVE NEM INDICE PARA BUSCA - SO E
001804* PERCORRIDO DO INICIO AO FIM, POR ISSO NAO TEM ASCENDING KEY.
001810*        OS CINCO CAMPOS ABAIXO SAO A COPIA, JA NO CARRINHO, DOS
001820*        DADOS QUE O VALPEDIDO DEVOLVEU DO CATALOGO.
001830*           NOME/CATEGORIA/SUBCATEGORIA DO PRODUTO DESTA LINHA.
001840        10 W-CAR-NOME            PIC X(040).
001850        10 W-CAR-CATEGORIA       PIC X(012).
001860        10 W-CAR-SUBCATEGORIA    PIC X(020).
001870*           QUANTIDADE PEDIDA E PRECO UNITARIO DO CATALOGO.
001880        10 W-CAR-QTDE            PIC 9(003).
001890        10 W-CAR-PRECO-UNIT      PIC 9(005)V99.
001900*        OS TRES CAMPOS ABAIXO SO SAO PREENCHIDOS DEPOIS, POR
001910*        400-PRECIFICAR-CARRINHO (VIA CALCPRECO).
001920*           PERCENTUAL DE DESCONTO APLICADO NESTA LINHA.
001930        10 W-CAR-PCT-DESC        PIC 9V99.
001940*           VALOR BRUTO (SEM DESCONTO) E LIQUIDO (COM DESCONTO)
001950*           DESTA LINHA.
001960        10 W-CAR-BRUTO           PIC 9(007)V99.
001970        10 W-CAR-LIQUIDO         PIC 9(007)V99.
001980        10 FILLER                PIC X(005).
001985* FOLGA PARA CRESCIMENTO FUTURO DA LINHA DO CARRINHO, MESMO HABITO
001987* DE FILLER NO FIM DE REGISTRO USADO NOS DEMAIS LAYOUTS DO LOTE.
001990
002000* TOTAIS DO TICKET, ACUMULADOS LINHA A LINHA EM
002010* 410-PRECIFICAR-LINHA E REPASSADOS AO RELTICKET NO RODAPE.
002020 01  WSS-TOTAL-BRUTO-TRABALHO.
002022* CAMPO DE TRABALHO NUMERICO - A VERSAO EDITADA ABAIXO SO EXISTE
002024* PARA CASO ALGUM DIA SE QUEIRA DAR DISPLAY DE AUDITORIA NO TOTAL.
002030     05 WSS-TOTAL-BRUTO-N        PIC 9(007)V99 VALUE ZEROES.
002040     05 FILLER                   PIC X(005).
002050 01  WSS-TOTAL-BRUTO-AUD REDEFINES WSS-TOTAL-BRUTO-TRABALHO.
002060     05 WSS-TOTAL-BRUTO-EDIT     PIC ZZZ,ZZZ,ZZ9.99.
002070
002080 77  WSS-TOTAL-LIQUIDO-N         PIC 9(007)V99 VALUE ZEROES.
002082* ESTE CAMPO NAO TEM VERSAO EDITADA DE AUDITORIA PORQUE O VALOR
002084* LIQUIDO E SEMPRE IMPRESSO PELO PROPRIO RELTICKET, NAO AQUI.
002090
002100* DATA DO PROCESSAMENTO DO LOTE (NAO A DATA DO TICKET DIGITADA NO
002110* CAIXA) - CAPTURADA NA HORA DE IMPRIMIR, EM 500-IMPRIMIR-TICKET.
002120 01  WSS-DATA-SISTEMA.
002130     05 WSS-DATA-SISTEMA-V       PIC 9(008) VALUE ZEROES.
002140 01  WSS-DATA-SISTEMA-R REDEFINES WSS-DATA-SISTEMA.
002150     05 WSS-DATA-AAAA            PIC 9(004).
002160     05 WSS-DATA-MM              PIC 9(002).
002170     05 WSS-DATA-DD              PIC 9(002).
002180
002190* HORA DO PROCESSAMENTO, MESMA IDEIA DA DATA ACIMA - SO OS TRES
002200* PRIMEIROS CAMPOS (HH/MM/SS) SAO REPASSADOS AO TICKET; OS
002210* CENTESIMOS (CC) FICAM SO AQUI, SEM USO NO RELATORIO.
002220 01  WSS-HORA-SISTEMA.
002230     05 WSS-HORA-SISTEMA-V       PIC 9(008) VALUE ZEROES.
002240 01  WSS-HORA-SISTEMA-R REDEFINES WSS-HORA-SISTEMA.
002250     05 WSS-HORA-HH              PIC 9(002).
002260     05 WSS-HORA-MM              PIC 9(002).
002270     05 WSS-HORA-SS              PIC 9(002).
002280     05 WSS-HORA-CC              PIC 9(002).
002290
002300*-----------------------------------------------------------------
002310* AREAS DE PASSAGEM DE PARAMETRO PARA OS SUBPROGRAMAS DO LOTE -
002320* CADA UMA E O ESPELHO DA LINKAGE SECTION DO PROGRAMA CHAMADO.
002330*-----------------------------------------------------------------
002340 01  W-PARAM-CLIENTE.
002350*    ENTRADA: NOME/EMAIL/ENDERECO DIGITADOS (OU O CLIENTE PADRAO,
002360*    SE O TICKET FOR ANONIMO).
002370     05 W-PC-NOME                PIC X(030).
002380     05 W-PC-EMAIL               PIC X(040).
002390     05 W-PC-ENDERECO            PIC X(050).
002400*    SAIDA: 0 = CLIENTE VALIDO, 9 = REJEITADO.
002410     05 W-PC-RETORNO             PIC 9(001).
002420*    SAIDA: TEXTO DO ERRO OU DA CONFIRMACAO, EXIBIDO NO CONSOLE.
002430     05 W-PC-MENSAGEM            PIC X(080).
002440     05 FILLER                   PIC X(010).
002450
002460* PARAMETRO DO VALPEDIDO - OS SEIS PRIMEIROS CAMPOS SAO ENTRADA
002470* (PRODUTO/QUANTIDADE/TAMANHO ATUAL DO CARRINHO); O RESTO E SAIDA.
002480 01  W-PARAM-PEDIDO.
002490*    ENTRADA: PRODUTO/QUANTIDADE DESTA LINHA E TAMANHO ATUAL DO
002500*    CARRINHO (ANTES DESTA LINHA ENTRAR).
002510     05 W-PP-PROD-ID             PIC 9(004).
002520     05 W-PP-QTDE                PIC 9(003).
002530     05 W-PP-CARRINHO-ITENS      PIC 9(002).
002540*    SAIDA: 0 = LINHA ACEITA, 1 A 4 = MOTIVO DA REJEICAO.
002550     05 W-PP-RETORNO             PIC 9(001).
002560     05 W-PP-MENSAGEM            PIC X(080).
002562* MESMO TAMANHO DE W-PC-MENSAGEM - AMBOS SAO EXIBIDOS DIRETO NO
002564* CONSOLE DO OPERADOR, SEM TRUNCAMENTO.
002570*    SAIDA: DADOS DO PRODUTO, PRONTOS PARA ENTRAR NO CARRINHO.
002580     05 W-PP-PROD-NOME           PIC X(040).
002590     05 W-PP-PROD-CATEGORIA      PIC X(012).
002600     05 W-PP-PROD-SUBCATEGORIA   PIC X(020).
002610     05 W-PP-PROD-PRECO          PIC 9(005)V99.
002620     05 FILLER                   PIC X(010).
002630
002640* PARAMETRO DO CALCPRECO - ENTRA QTDE/PRECO-UNIT, SAI O PERCENTUAL
002650* DE DESCONTO APLICADO E OS VALORES BRUTO E LIQUIDO DA LINHA.
002660 01  W-PARAM-PRECO.
002670     05 W-PR-QTDE                PIC 9(003).
002680     05 W-PR-PRECO-UNIT          PIC 9(005)V99.
002690     05 W-PR-PCT-DESC            PIC 9V99.
002700     05 W-PR-VALOR-BRUTO         PIC 9(007)V99.
002710     05 W-PR-VALOR-LIQUIDO       PIC 9(007)V99.
002720     05 FILLER                   PIC X(010).
002730
002740* PARAMETRO DO RELTICKET - OS DADOS DO RODAPE DO TICKET (CLIENTE,
002750* DATA/HORA E TOTAIS); O CARRINHO EM SI VAI POR UM PARAMETRO
002760* SEPARADO (W-CARRINHO), JUNTO NA MESMA CHAMADA.
002770 01  W-PARAM-TICKET.
002780*    DADOS DO CLIENTE, JA VALIDADOS - VAO NO CABECALHO DO TICKET.
002790     05 W-PT-CLI-NOME            PIC X(030).
002800     05 W-PT-CLI-EMAIL           PIC X(040).
002810     05 W-PT-CLI-ENDERECO        PIC X(050).
002820*    CARIMBO DE DATA/HORA DO PROCESSAMENTO DO LOTE (CM-0081).
002830     05 W-PT-DATA-DD             PIC 9(002).
002840     05 W-PT-DATA-MM             PIC 9(002).
002850     05 W-PT-DATA-AAAA           PIC 9(004).
002860     05 W-PT-HORA-HH             PIC 9(002).
002870     05 W-PT-HORA-MM             PIC 9(002).
002880     05 W-PT-HORA-SS             PIC 9(002).
002890*    TOTAIS DO RODAPE DO TICKET.
002900     05 W-PT-QTDE-ITENS          PIC 9(002).
002910     05 W-PT-TOTAL-BRUTO         PIC 9(007)V99.
002920     05 W-PT-TOTAL-LIQUIDO       PIC 9(007)V99.
002930     05 FILLER                   PIC X(010).
002940
002950 PROCEDURE DIVISION.
002960
002970*-----------------------------------------------------------------
002980* PARAGRAFO DE CONTROLE DO LOTE - UM TICKET POR EXECUCAO. A ORDEM
002990* ABAIXO E FIXA: PRIMEIRO O CATALOGO, DEPOIS O CLIENTE, E SO SE O
003000* CLIENTE PASSAR E QUE AS LINHAS DE PEDIDO SAO LIDAS.
003010*-----------------------------------------------------------------
003020 000-INICIO.
003030
003040* CADA PERFORM ABAIXO E UMA ETAPA DO TICKET; A ORDEM NAO PODE
003050* SER TROCADA PORQUE CADA ETAPA DEPENDE DO RESULTADO ANTERIOR.
003060     PERFORM 100-CARREGAR-CATALOGO THRU 100-FIM
003070     PERFORM 200-VALIDAR-CLIENTE   THRU 200-FIM
003080
003090* SE O CLIENTE FOR REJEITADO (RETORNO <> 0), O LOTE NEM TENTA LER
003100* AS LINHAS DE PEDIDO - O TICKET INTEIRO FICA SEM IMPRIMIR.
003110     IF W-PC-RETORNO EQUAL ZEROES
003120        PERFORM 300-LER-PEDIDOS THRU 300-FIM
003130* UM CARRINHO VAZIO (NENHUMA LINHA ACEITA) TAMBEM NAO GERA
003140* TICKET IMPRESSO - SO UM AVISO NO CONSOLE DO OPERADOR.
003150        IF WSS-QTDE-CARRINHO > ZEROES
003160           PERFORM 400-PRECIFICAR-CARRINHO THRU 400-FIM
003170           PERFORM 500-IMPRIMIR-TICKET     THRU 500-FIM
003180        ELSE
003190           DISPLAY " El carrito esta vacio."
003200        END-IF
003210     END-IF
003220
003222* 900-ENCERRAR RODA SEMPRE, MESMO SE O CLIENTE FOI REJEITADO OU
003224* O CARRINHO FICOU VAZIO - E SO A MENSAGEM FINAL DE FIM DE JOB.
003230     PERFORM 900-ENCERRAR THRU 900-FIM
003240     GOBACK.
003250
003260*-----------------------------------------------------------------
003270 100-CARREGAR-CATALOGO.
003280*-----------------------------------------------------------------
003290* CARREGA O CATALOGO INTEIRO (ATE 58 PRODUTOS) PARA A TABELA EM
003300* MEMORIA, NA MESMA ORDEM ASCENDENTE DE PROD-ID EM QUE O ARQUIVO
003310* E MANTIDO - A ORDEM E OBRIGATORIA PORQUE O VALPEDIDO USA BUSCA
003320* BINARIA (SEARCH ALL) NA TABELA.
003330
003340     MOVE ZEROES                 TO WSS-QTDE-CATALOGO
003350* ZERA O CONTADOR ANTES DE COMECAR A CARGA - O MESMO CAMPO
003360* PELO VALPEDIDO COMO LIMITE SUPERIOR DA BUSCA BINARIA.
003370* ABRE O CATALOGO E LE O PRIMEIRO REGISTRO ANTES DO LACO -
003372* E A LEITURA ANTECIPADA PADRAO PARA TESTAR O UNTIL ABAIXO.
003374     OPEN INPUT ARQ-CATALOGO
003380     READ ARQ-CATALOGO NEXT
003390
003400     PERFORM 110-LER-CATALOGO THRU 110-FIM
003410* LACO PRINCIPAL DE CARGA: UMA ITERACAO POR PRODUTO, ATE O
003420* FS-CATALOGO SINALIZAR FIM DE ARQUIVO.
003430        UNTIL FS-CATALOGO NOT EQUAL "00"
003440
003442* FECHA O ARQUIVO ASSIM QUE A TABELA ESTA COMPLETA - O CATALOGO
003444* E MAIS LIDO PELO RESTO DO LOTE.
003450     CLOSE ARQ-CATALOGO.
003460
003470* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
003480 100-FIM.
003490     EXIT.
003500
003510*-----------------------------------------------------------------
003520 110-LER-CATALOGO.
003530*-----------------------------------------------------------------
003540* CADA CAMPO DO REGISTRO LIDO VAI PARA A LINHA CORRENTE DA TABELA
003550* (INDICE = QTDE DE PRODUTOS JA CARREGADOS); NO FINAL LE O PROXIMO
003560* REGISTRO PARA A CLAUSULA UNTIL DE 100-CARREGAR-CATALOGO TESTAR.
003570*-----------------------------------------------------------------
003580     ADD 1                       TO WSS-QTDE-CATALOGO
003590* AVANCA O INDICE DA TABELA ANTES DE GRAVAR - A PRIMEIRA
003600* FICA NA POSICAO 1, NAO NA POSICAO ZERO.
003610     MOVE PROD-ID                TO
003620* CODIGO DO PRODUTO - CHAVE DE BUSCA (ASCENDING KEY) DA TABELA.
003630        W-CAT-ID (WSS-QTDE-CATALOGO)
003640     MOVE PROD-NOME              TO
003650* NOME COMERCIAL DO PRODUTO, IMPRESSO DEPOIS VIA CARRINHO.
003660        W-CAT-NOME (WSS-QTDE-CATALOGO)
003670     MOVE PROD-CATEGORIA         TO
003680* CATEGORIA DO PRODUTO (MERCEARIA, LIMPEZA, ETC).
003690        W-CAT-CATEGORIA (WSS-QTDE-CATALOGO)
003700     MOVE PROD-SUBCATEGORIA      TO
003710* SUBCATEGORIA - DETALHAMENTO DA CATEGORIA ACIMA.
003720        W-CAT-SUBCATEGORIA (WSS-QTDE-CATALOGO)
003730     MOVE PROD-PRECO             TO
003740* PRECO UNITARIO VIGENTE, USADO MAIS TARDE PELO CALCPRECO.
003750        W-CAT-PRECO (WSS-QTDE-CATALOGO)
003760     READ ARQ-CATALOGO NEXT.
003770* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
003780 110-FIM.
003790     EXIT.
003800
003810*-----------------------------------------------------------------
003820 200-VALIDAR-CLIENTE.
003830*-----------------------------------------------------------------
003840* LE O REGISTRO UNICO DE CLIENTE DO TICKET ATUAL. NA AUSENCIA DO
003850* ARQUIVO (TICKET ANONIMO) ASSUME O CLIENTE PADRAO DO CITY MARKET,
003860* PARA O TICKET SEMPRE TER UM NOME/EMAIL/ENDERECO PARA IMPRIMIR.
003870*-----------------------------------------------------------------
003880
003890     OPEN INPUT ARQ-CLIENTE
003900* TENTA ABRIR O ARQUIVO DE CLIENTE - SE A CAPTURA NAO GEROU
003910* ESSE ARQUIVO (TICKET ANONIMO), A LEITURA JA VEM COM ERRO E
003920* RAMO ELSE TRATA O CASO.
003930     READ ARQ-CLIENTE NEXT
003940
003950* ARQUIVO PRESENTE E COM UM REGISTRO - CLIENTE SE IDENTIFICOU NO
003960* CAIXA.
003970     IF FS-CLIENTE EQUAL "00"
003972* COPIA OS TRES CAMPOS DIRETO DO REGISTRO LIDO PARA O PARAMETRO
003974* DO VALCLIE.
003980        MOVE CLI-NOME            TO W-PC-NOME
003990        MOVE CLI-EMAIL           TO W-PC-EMAIL
004000        MOVE CLI-ENDERECO        TO W-PC-ENDERECO
004010* ARQUIVO AUSENTE OU VAZIO - TICKET ANONIMO, USA O CLIENTE PADRAO.
004020     ELSE
004022* OS TRES LITERAIS ABAIXO SAO O MESMO CLIENTE PADRAO USADO PELA
004024* TELA DE CAPTURA QUANDO O OPERADOR NAO DIGITA NENHUM DADO.
004030        MOVE "Invitado"              TO W-PC-NOME
004040        MOVE "sinemail@tienda.com"   TO W-PC-EMAIL
004050        MOVE "Desconocida"           TO W-PC-ENDERECO
004060     END-IF
004070
004080     CLOSE ARQ-CLIENTE
004090
004100* O VALCLIE VALIDA O NOME/EMAIL/ENDERECO MESMO QUANDO E O CLIENTE
004110* PADRAO ACIMA - NA PRATICA ELE SEMPRE PASSA, MAS A CHAMADA E A
004120* MESMA PARA OS DOIS CASOS (IDENTIFICADO OU ANONIMO).
004130     CALL "VALCLIE" USING W-PARAM-CLIENTE
004140
004142* A MENSAGEM DE RETORNO DO VALCLIE VAI SEMPRE AO CONSOLE, TANTO
004144* NO CASO DE SUCESSO QUANTO DE REJEICAO - E O OPERADOR QUEM DECIDE
004146* SE CORRIGE O CADASTRO OU DEIXA O TICKET COMO ANONIMO.
004150     DISPLAY W-PC-MENSAGEM.
004160
004170* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
004180 200-FIM.
004190     EXIT.
004200
004210*-----------------------------------------------------------------
004220 300-LER-PEDIDOS.
004230*-----------------------------------------------------------------
004240* LE AS LINHAS DE PEDIDO NA ORDEM DE CHEGADA, CHAMANDO O VALPEDIDO
004250* A CADA LINHA PARA LOCALIZAR O PRODUTO, VALIDAR A QUANTIDADE E A
004260* CAPACIDADE DO CARRINHO.
004270*-----------------------------------------------------------------
004280
004290     MOVE ZEROES                 TO WSS-QTDE-CARRINHO
004300* ZERA O CONTADOR DE ITENS DO CARRINHO ANTES DE COMECAR A LER AS
004310* LINHAS DE PEDIDO DESTE TICKET.
004320     OPEN INPUT ARQ-PEDIDO
004322* LEITURA ANTECIPADA DO PRIMEIRO REGISTRO, MESMA TECNICA USADA NO
004324* CATALOGO EM 100-CARREGAR-CATALOGO.
004330     READ ARQ-PEDIDO NEXT
004340
004350     PERFORM 310-PROCESSAR-PEDIDO THRU 310-FIM
004360* LACO PRINCIPAL DE LEITURA: UMA ITERACAO POR LINHA DE PEDIDO, ATE
004370* O FS-PEDIDO SINALIZAR FIM DE ARQUIVO.
004380        UNTIL FS-PEDIDO NOT EQUAL "00"
004390
004400     CLOSE ARQ-PEDIDO.
004410
004420* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
004430 300-FIM.
004440     EXIT.
004450
004460*-----------------------------------------------------------------
004470 310-PROCESSAR-PEDIDO.
004480*-----------------------------------------------------------------
004490* MONTA O PARAMETRO DO VALPEDIDO COM OS DADOS DESTA LINHA E O
004500* TAMANHO ATUAL DO CARRINHO, CHAMA O PROGRAMA E, SE A LINHA FOR
004510* ACEITA, COPIA OS DADOS DO PRODUTO PARA A PROXIMA POSICAO LIVRE
004520* DO CARRINHO.
004530*-----------------------------------------------------------------
004540     MOVE PED-PROD-ID            TO W-PP-PROD-ID
004550* PRODUTO PEDIDO NESTA LINHA.
004560     MOVE PED-QTDE               TO W-PP-QTDE
004570* QUANTIDADE PEDIDA NESTA LINHA.
004580     MOVE WSS-QTDE-CARRINHO      TO W-PP-CARRINHO-ITENS
004590* TAMANHO ATUAL DO CARRINHO ANTES DESTA LINHA ENTRAR - O VALPEDIDO
004600* PRECISA DISSO PARA VALIDAR O LIMITE DE 20 ITENS.
004610
004620     CALL "VALPEDIDO" USING W-PARAM-PEDIDO W-CATALOGO-TAB
004630
004640     DISPLAY W-PP-MENSAGEM
004650
004660     IF W-PP-RETORNO EQUAL ZEROES
004670* LINHA ACEITA -- GRAVA OS DADOS DO PRODUTO NA PROXIMA POSICAO
004680* LIVRE DO CARRINHO.
004690        ADD 1 TO WSS-QTDE-CARRINHO
004700        MOVE W-PP-PROD-NOME         TO
004710* NOME DO PRODUTO, DEVOLVIDO PELO VALPEDIDO A PARTIR DO CATALOGO.
004720           W-CAR-NOME (WSS-QTDE-CARRINHO)
004730        MOVE W-PP-PROD-CATEGORIA    TO
004740* CATEGORIA DO PRODUTO.
004750           W-CAR-CATEGORIA (WSS-QTDE-CARRINHO)
004760        MOVE W-PP-PROD-SUBCATEGORIA TO
004770* SUBCATEGORIA DO PRODUTO.
004780           W-CAR-SUBCATEGORIA (WSS-QTDE-CARRINHO)
004790        MOVE W-PP-QTDE              TO
004800* QUANTIDADE AGORA GRAVADA NO CARRINHO (MESMO VALOR PEDIDO).
004810           W-CAR-QTDE (WSS-QTDE-CARRINHO)
004820        MOVE W-PP-PROD-PRECO        TO
004830* PRECO UNITARIO DO CATALOGO NO MOMENTO DO TICKET.
004840           W-CAR-PRECO-UNIT (WSS-QTDE-CARRINHO)
004850* LINHA REJEITADA (PRODUTO INEXISTENTE, QUANTIDADE INVALIDA OU
004860* CARRINHO CHEIO) -- A MENSAGEM JA FOI EXIBIDA ACIMA, NADA MAIS A
004870* FAZER; A LINHA SIMPLESMENTE NAO ENTRA NO CARRINHO.
004880     END-IF
004890
004900     READ ARQ-PEDIDO NEXT.
004910* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
004920 310-FIM.
004930     EXIT.
004940
004950*-----------------------------------------------------------------
004960 400-PRECIFICAR-CARRINHO.
004970*-----------------------------------------------------------------
004980* CHAMA O CALCPRECO PARA CADA LINHA DO CARRINHO E ACUMULA OS
004990* TOTAIS BRUTO E LIQUIDO DO TICKET, QUE VAO NO RODAPE IMPRESSO
005000* PELO RELTICKET.
005010*-----------------------------------------------------------------
005020
005030     MOVE ZEROES                 TO WSS-TOTAL-BRUTO-N
005040* ZERA OS DOIS ACUMULADORES E O INDICE DE PERCURSO ANTES DE
005050* COMECAR A PRECIFICAR O CARRINHO LINHA A LINHA.
005060     MOVE ZEROES                 TO WSS-TOTAL-LIQUIDO-N
005070     MOVE ZEROES                 TO WSS-IND-CAR
005080
005090     PERFORM 410-PRECIFICAR-LINHA THRU 410-FIM
005100* LACO QUE PERCORRE O CARRINHO DO PRIMEIRO AO ULTIMO ITEM GRAVADO.
005110        UNTIL WSS-IND-CAR EQUAL WSS-QTDE-CARRINHO.
005120
005130* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
005140 400-FIM.
005150     EXIT.
005160
005170* PRECIFICA UMA LINHA DO CARRINHO (FAIXA DE DESCONTO POR
005180* QUANTIDADE, VIA CALCPRECO) E ACUMULA NOS TOTAIS DO TICKET.
005190 410-PRECIFICAR-LINHA.
005200     ADD 1 TO WSS-IND-CAR
005210* AVANCA O INDICE DE TRABALHO PARA A PROXIMA LINHA DO CARRINHO.
005220
005230     MOVE W-CAR-QTDE       (WSS-IND-CAR) TO W-PR-QTDE
005240* QUANTIDADE E PRECO UNITARIO DESTA LINHA, ENVIADOS AO CALCPRECO.
005250     MOVE W-CAR-PRECO-UNIT (WSS-IND-CAR) TO W-PR-PRECO-UNIT
005260
005270     CALL "CALCPRECO" USING W-PARAM-PRECO
005275* O CALCPRECO NAO CONHECE O CARRINHO - RECEBE SO A LINHA ATUAL E
005277* DEVOLVE O PERCENTUAL DE DESCONTO E OS DOIS VALORES ABAIXO.
005280
005290     MOVE W-PR-PCT-DESC      TO W-CAR-PCT-DESC (WSS-IND-CAR)
005300* PERCENTUAL DE DESCONTO E VALORES BRUTO/LIQUIDO DEVOLVIDOS PELO
005310* CALCPRECO VAO DE VOLTA NA LINHA CORRESPONDENTE DO CARRINHO.
005320     MOVE W-PR-VALOR-BRUTO   TO W-CAR-BRUTO    (WSS-IND-CAR)
005330     MOVE W-PR-VALOR-LIQUIDO TO W-CAR-LIQUIDO  (WSS-IND-CAR)
005340
005350     ADD W-PR-VALOR-BRUTO    TO WSS-TOTAL-BRUTO-N
005360* OS VALORES DESTA LINHA ENTRAM NOS ACUMULADORES DO RODAPE.
005370     ADD W-PR-VALOR-LIQUIDO  TO WSS-TOTAL-LIQUIDO-N.
005380* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
005390 410-FIM.
005400     EXIT.
005410
005420*-----------------------------------------------------------------
005430 500-IMPRIMIR-TICKET.
005440*-----------------------------------------------------------------
005450* CAPTURA A DATA/HORA DE PROCESSAMENTO E CHAMA O RELTICKET PARA
005460* IMPRIMIR O TICKET COM OS DADOS DO CLIENTE E O CARRINHO JA
005470* PRECIFICADO.
005480*-----------------------------------------------------------------
005490
005500* DATA E HORA DO PROCESSAMENTO DO LOTE, NAO DA DIGITACAO NO
005510* CAIXA - E O CARIMBO QUE VAI IMPRESSO NO CABECALHO DO TICKET
005520* DESDE A CM-0081.
005530     ACCEPT WSS-DATA-SISTEMA-V FROM DATE YYYYMMDD
005540* DATA NO FORMATO AAAAMMDD, COMPATIVEL COM A REDEFINES ABAIXO.
005550     ACCEPT WSS-HORA-SISTEMA-V FROM TIME
005560* HORA NO FORMATO HHMMSSCC (CENTESIMOS NAO USADOS NO TICKET).
005570
005580* MONTA O PARAMETRO DO RELTICKET COM O CLIENTE, A DATA/HORA, A
005590* QUANTIDADE DE ITENS E OS TOTAIS DO TICKET.
005600* DADOS DO CLIENTE JA VALIDADOS PELO VALCLIE NO PARAGRAFO 200.
005602     MOVE W-PC-NOME              TO W-PT-CLI-NOME
005604     MOVE W-PC-EMAIL             TO W-PT-CLI-EMAIL
005606     MOVE W-PC-ENDERECO          TO W-PT-CLI-ENDERECO
005610* CARIMBO DE DATA CAPTURADO LOGO ACIMA.
005612     MOVE WSS-DATA-DD            TO W-PT-DATA-DD
005614     MOVE WSS-DATA-MM            TO W-PT-DATA-MM
005616     MOVE WSS-DATA-AAAA          TO W-PT-DATA-AAAA
005620* CARIMBO DE HORA, SO ATE OS SEGUNDOS - CENTESIMOS FICAM DE FORA.
005622     MOVE WSS-HORA-HH            TO W-PT-HORA-HH
005624     MOVE WSS-HORA-MM            TO W-PT-HORA-MM
005626     MOVE WSS-HORA-SS            TO W-PT-HORA-SS
005630* TOTAIS DO RODAPE, JA ACUMULADOS EM 400-PRECIFICAR-CARRINHO.
005632     MOVE WSS-QTDE-CARRINHO      TO W-PT-QTDE-ITENS
005634     MOVE WSS-TOTAL-BRUTO-N      TO W-PT-TOTAL-BRUTO
005636     MOVE WSS-TOTAL-LIQUIDO-N    TO W-PT-TOTAL-LIQUIDO
005720
005730* O CARRINHO (W-CARRINHO) VAI JUNTO NA MESMA CHAMADA, COMO
005740* SEGUNDO PARAMETRO - O RELTICKET IMPRIME UMA LINHA POR ITEM.
005750     CALL "RELTICKET" USING W-PARAM-TICKET W-CARRINHO.
005760
005770* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
005780 500-FIM.
005790     EXIT.
005800
005810*-----------------------------------------------------------------
005820 900-ENCERRAR.
005830*-----------------------------------------------------------------
005840* MENSAGEM FINAL NO CONSOLE DO OPERADOR, PARA CONFIRMAR QUE O JOB
005850* DO TICKET TERMINOU SEM TRAVAR NO MEIO.
005860*-----------------------------------------------------------------
005862* NAO HA NENHUMA CONTAGEM OU TOTAL PARA IMPRIMIR AQUI - CADA LOTE
005864* PROCESSA UM TICKET, ENTAO A MENSAGEM FINAL E SEMPRE A MESMA.
005870     DISPLAY "CITY MARKET - LOTE DE TICKET FINALIZADO".
005880
005890* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
005900 900-FIM.
005910     EXIT.
005920
005922* NAO HA DECLARATIVES NESTE PROGRAMA - OS TRES ARQUIVOS DE
005924* ENTRADA SAO LINE SEQUENTIAL E O FIM DE ARQUIVO E TRATADO DIRETO
005926* PELO TESTE DE FS-XXX NOS PERFORM ... UNTIL DE CADA LACO.
005930 END PROGRAM FAZTICKET.
