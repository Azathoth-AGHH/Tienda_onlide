000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     VALPEDIDO.
000120 AUTHOR.         R A GANADE.
000130 INSTALLATION.   CITY MARKET - DEPTO DE SISTEMAS.
000140 DATE-WRITTEN.   25/03/1996.
000150 DATE-COMPILED.
000160 SECURITY.       USO INTERNO - DEPTO DE SISTEMAS.
000170******************************************************************
000180*VALIDA UMA LINHA DE PEDIDO DO TICKET DO CITY MARKET: LOCALIZA O
000190*PRODUTO NO CATALOGO (TABELA EM MEMORIA RECEBIDA POR REFERENCIA),
000200*CONFERE A QUANTIDADE PEDIDA E A CAPACIDADE DO CARRINHO, E
000210*DEVOLVE OS DADOS DO PRODUTO PARA QUEM CHAMOU GRAVAR A LINHA.
000220*ESTE PROGRAMA SUBSTITUI O ANTIGO CADASTRO DE VENDEDOR EM TELA --
000230*RESTOU APENAS O ESQUELETO DE VALIDACAO (PARAGRAFO 500-VALIDAR DA
000240*TELA ORIGINAL), QUE PASSOU A SER CHAMADO PELO LOTE DE TICKET.
000250******************************************************************
000260* OBJETIVO      : VALIDAR/LOCALIZAR LINHA DE PEDIDO NO CATALOGO
000270* ANALISTA      : R A GANADE
000280* COMO USAR     : LKS-PED-PROD-ID ....: CODIGO DO PRODUTO PEDIDO
000290*                 LKS-PED-QTDE .......: QUANTIDADE PEDIDA
000300*                 LKS-CARRINHO-ITENS .: QTDE DE ITENS JA NO CARRO
000310*                 LKS-CATALOGO-TAB ...: TABELA DO CATALOGO (58)
000320*                 LKS-RETORNO ........: (SAIDA) 0 = OK
000330*                                             1 = PRODUTO INEXIST
000340*                                             2 = QTDE <= 0
000350*                                             3 = QTDE > 100
000360*                                             4 = CARRINHO CHEIO
000370*                 LKS-MENSAGEM .......: (SAIDA) TEXTO DO ERRO OU
000380*                                       CONFIRMACAO
000390*                 LKS-PROD-NOME ......: (SAIDA) NOME DO PRODUTO
000400*                 LKS-PROD-CATEGORIA .: (SAIDA) CATEGORIA
000410*                 LKS-PROD-SUBCATEGORIA: (SAIDA) SUBCATEGORIA
000420*                 LKS-PROD-PRECO .....: (SAIDA) PRECO UNITARIO
000430******************************************************************
000440*DD/MM/AAAA INICIAIS  NUM-CHAMADO  DESCRICAO
000450*25/03/1996 RAG        CM-0004      VERSAO INICIAL - CADASTRO EM
000460*                                   TELA DE VENDEDORES (INCLUIR/
000470*                                   ALTERAR/EXCLUIR/IMPORTAR).
000480*08/10/1997 RAG        CM-0026      VALIDACAO DE CPF NA INCLUSAO
000490*                                   VIA CALCDIGITO.
000500*01/12/1998 LFC        CM-0047      REVISAO Y2K - SEM CAMPOS DE
000510*                                   DATA NESTE PROGRAMA.
000520*20/06/2003 PVH        CM-0080      DESCONTINUADA A TELA; MODULO
000530*                                   PASSA A SER CHAMADO APENAS
000540*                                   PELO LOTE DE TICKET
000550*                                   (FAZTICKET) PARA LOCALIZAR O
000560*                                   CATALOGO E VALIDAR A LINHA DE
000570*                                   PEDIDO.
000580*20/06/2003 PVH        CM-0080      INCLUIDA VALIDACAO DE LIMITE
000590*                                   DE QUANTIDADE (100) E DE
000600*                                   CAPACIDADE DO CARRINHO (20).
000610*14/02/2006 PVH        CM-0101      REVISADOS OS COMENTARIOS DESTE
000620*                                   PROGRAMA PARA A NORMA DE
000630*                                   DOCUMENTACAO DO DEPARTAMENTO.
000640******************************************************************
000650* INDICE DE PARAGRAFOS (ORDEM DE EXECUCAO):
000660*   P1000-INICIAL ............. ZERA RETORNO E CAMPOS DE SAIDA
000670*   P2000-PRINCIPAL ........... CHAMA AS TRES REGRAS NA ORDEM
000680*   P2100-LOCALIZAR-PRODUTO ... BUSCA BINARIA NO CATALOGO
000690*   P2200-VALIDAR-QUANTIDADE .. LIMITE DE 1 A 100 UNIDADES
000700*   P2300-VALIDAR-CAPACIDADE .. LIMITE DE 20 ITENS NO CARRINHO
000710*   P9500-FINAL ............... NADA A FECHAR NESTE PROGRAMA
000720******************************************************************
000730* ESTE PROGRAMA NAO LE NEM GRAVA ARQUIVO - RECEBE O CATALOGO JA
000740* CARREGADO EM MEMORIA PELO FAZTICKET (VIA LINKAGE) E DEVOLVE O
000750* RESULTADO DA VALIDACAO NOS MESMOS CAMPOS DE PARAMETRO. A TABELA
000760* LKS-CATALOGO-TAB PRECISA CHEGAR AQUI JA ORDENADA POR PROD-ID,
000770* PORQUE A LOCALIZACAO USA BUSCA BINARIA (SEARCH ALL).
000780******************************************************************
000790* HISTORICO: OS LIMITES DE 100 UNIDADES POR PRODUTO E 20 ITENS POR
000800* CARRINHO FORAM DEFINIDOS NA CM-0080, QUANDO O MODULO DEIXOU DE
000810* SER TELA DE VENDEDOR E PASSOU A SERVIR SO AO LOTE DE TICKET -
000820* ANTES DISSO NAO HAVIA NENHUM LIMITE DE QUANTIDADE, O QUE GEROU
000830* TICKETS DE TESTE COM PEDIDOS ABSURDOS NA EPOCA DA TELA ANTIGA.
000840******************************************************************
000850 ENVIRONMENT DIVISION.
000860 CONFIGURATION SECTION.
000870 SPECIAL-NAMES.
000880     C01 IS TOP-OF-FORM.
000890
000900 DATA DIVISION.
000910
000920 WORKING-STORAGE SECTION.
000930
000940* CONTADOR DE QUANTAS LINHAS DE PEDIDO JA PASSARAM POR ESTE
000950* PROGRAMA NESTA RODADA DO LOTE - USADO SO PARA CONFERENCIA NO
000960* RELATORIO DE CONTROLE DO OPERADOR, NAO AFETA A VALIDACAO.
000970 77  WSS-CHAMADAS                PIC S9(008) COMP VALUE ZEROES.
000980
000990* CODIGO E LETRA DE RETORNO DA REGRA EM CURSO; O REDEFINES EM
001000* FORMA DE LETRA FACILITA CONFERIR O CODIGO NO DUMP DE TESTE.
001010 01  WSS-RETORNO-TRABALHO.
001020     05 WSS-RETORNO-COD          PIC 9(001) VALUE ZERO.
001030 01  WSS-RETORNO-ROTULO REDEFINES WSS-RETORNO-TRABALHO.
001040     05 WSS-RETORNO-LETRA        PIC X(001).
001050
001060* COPIA NUMERICA DA QUANTIDADE PEDIDA, COM A VERSAO EDITADA (ZZ9)
001070* RESERVADA PARA UM FUTURO RELATORIO DE CONFERENCIA DE PEDIDO.
001080 01  WSS-QTDE-TRABALHO.
001090     05 WSS-QTDE-N               PIC 9(003) VALUE ZEROES.
001100 01  WSS-QTDE-AUD REDEFINES WSS-QTDE-TRABALHO.
001110     05 WSS-QTDE-EDIT            PIC ZZ9.
001120
001130* PRECO DO PRODUTO EM FORMA NUMERICA E EM FORMA EDITADA - A FORMA
001140* EDITADA FICA PRONTA PARA O DIA EM QUE ESTE PROGRAMA PRECISAR
001150* IMPRIMIR O PRECO EM ALGUMA LISTAGEM DE CONFERENCIA.
001160 01  WSS-PRECO-TRABALHO.
001170     05 WSS-PRECO-N              PIC 9(005)V99 VALUE ZEROES.
001180     05 FILLER                   PIC X(002).
001190 01  WSS-PRECO-AUD REDEFINES WSS-PRECO-TRABALHO.
001200     05 WSS-PRECO-EDIT           PIC ZZ,ZZ9.99.
001210
001220 LINKAGE SECTION.
001230
001240* AREA DE COMUNICACAO COM O FAZTICKET - ENTRAM OS DADOS DA LINHA
001250* DE PEDIDO DIGITADA E O CATALOGO EM MEMORIA; SAEM O RESULTADO DA
001260* VALIDACAO E OS DADOS DO PRODUTO, JA PRONTOS PARA O FAZTICKET
001270* GRAVAR A LINHA NO ARQUIVO DE TICKET.
001280 01  LKS-PARAMETRO-PEDIDO.
001290*    CODIGO DO PRODUTO DIGITADO PELO OPERADOR NO PEDIDO.
001300     05 LKS-PED-PROD-ID          PIC 9(004).
001310*    QUANTIDADE PEDIDA DESTE PRODUTO.
001320     05 LKS-PED-QTDE             PIC 9(003).
001330*    QUANTAS LINHAS JA FORAM GRAVADAS NESTE TICKET, ANTES DESTA -
001340*    SERVE PARA A REGRA DE CAPACIDADE DO CARRINHO (P2300).
001341*    QUEM ATUALIZA ESTE CONTADOR A CADA LINHA GRAVADA E O
001342*    FAZTICKET, NAO ESTE PROGRAMA.
001350     05 LKS-CARRINHO-ITENS       PIC 9(002).
001360*    0 = LINHA VALIDA, 1 A 4 = MOTIVO DA REJEICAO (VER CABECALHO).
001370     05 LKS-RETORNO              PIC 9(001).
001380*    TEXTO DO ERRO (EM ESPANHOL) OU DA CONFIRMACAO DA LINHA.
001390     05 LKS-MENSAGEM             PIC X(080).
001400*    NOME DO PRODUTO, DEVOLVIDO DO CATALOGO PARA GRAVACAO.
001410     05 LKS-PROD-NOME            PIC X(040).
001420*    CATEGORIA DO PRODUTO, DEVOLVIDA DO CATALOGO.
001430     05 LKS-PROD-CATEGORIA       PIC X(012).
001440*    SUBCATEGORIA DO PRODUTO, DEVOLVIDA DO CATALOGO.
001450     05 LKS-PROD-SUBCATEGORIA    PIC X(020).
001460*    PRECO UNITARIO DO PRODUTO NA DATA DO TICKET.
001470     05 LKS-PROD-PRECO           PIC 9(005)V99.
001480     05 FILLER                   PIC X(010).
001490
001500* TABELA DO CATALOGO, MONTADA E ORDENADA PELO FAZTICKET ANTES DE
001510* CHAMAR ESTE PROGRAMA - AQUI SO E LIDA, NUNCA ALTERADA.
001520 01  LKS-CATALOGO-TAB.
001530     05 LKS-CATALOGO-ITEM OCCURS 58 TIMES
001540        ASCENDING KEY IS LKS-CAT-ID
001550        INDEXED BY LKS-CAT-IDX.
001560        10 LKS-CAT-ID            PIC 9(004).
001570        10 LKS-CAT-NOME          PIC X(040).
001580        10 LKS-CAT-CATEGORIA     PIC X(012).
001590        10 LKS-CAT-SUBCATEGORIA  PIC X(020).
001600        10 LKS-CAT-PRECO         PIC 9(005)V99.
001610
001620 PROCEDURE DIVISION USING LKS-PARAMETRO-PEDIDO LKS-CATALOGO-TAB.
001630
001640*-----------------------------------------------------------------
001650* PARAGRAFO PRINCIPAL. O FAZTICKET CHAMA ESTE PROGRAMA UMA VEZ
001660* PARA CADA LINHA DE PEDIDO DIGITADA, DEPOIS DE VALIDAR O CLIENTE
001670* (VALCLIE) E ANTES DE GRAVAR A LINHA NO ARQUIVO DE TICKET.
001680*-----------------------------------------------------------------
001690 P0000-EXECUTAR.
001700
001710     PERFORM P1000-INICIAL   THRU P1000-FIM
001720     PERFORM P2000-PRINCIPAL THRU P2000-FIM
001730     PERFORM P9500-FINAL     THRU P9500-FIM
001740     GOBACK.
001750
001760*-----------------------------------------------------------------
001770 P1000-INICIAL.
001780*-----------------------------------------------------------------
001790* ZERA O RETORNO E OS CAMPOS DE SAIDA DO PRODUTO.
001800*-----------------------------------------------------------------
001810
001820     ADD 1                       TO WSS-CHAMADAS
001830
001840* RETORNO ZERO E CAMPOS DE SAIDA EM BRANCO/ZERO ATE QUE ALGUMA
001850* REGRA ABAIXO DIGA O CONTRARIO.
001860     MOVE ZEROES                 TO LKS-RETORNO
001870     MOVE SPACES                 TO LKS-MENSAGEM
001880     MOVE SPACES                 TO LKS-PROD-NOME
001890     MOVE SPACES                 TO LKS-PROD-CATEGORIA
001900     MOVE SPACES                 TO LKS-PROD-SUBCATEGORIA
001910     MOVE ZEROES                 TO LKS-PROD-PRECO
001920
001930* COPIA A QUANTIDADE PEDIDA PARA A AREA DE TRABALHO, QUE E A QUE
001940* P2200-VALIDAR-QUANTIDADE TESTA.
001950     MOVE LKS-PED-QTDE           TO WSS-QTDE-N.
001960
001962* ESTE PARAGRAFO NUNCA LE O CATALOGO - A TABELA JA CHEGA PRONTA NO
001965* PARAMETRO; A PRIMEIRA LEITURA DELA SO ACONTECE EM P2100.
001970* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
001980 P1000-FIM.
001990     EXIT.
002000
002010*-----------------------------------------------------------------
002020 P2000-PRINCIPAL.
002030*-----------------------------------------------------------------
002040* EXECUTA AS REGRAS NA ORDEM PRODUTO / QUANTIDADE / CAPACIDADE DO
002050* CARRINHO, PARANDO NA PRIMEIRA QUE FALHAR (LKS-RETORNO <> ZERO).
002060*-----------------------------------------------------------------
002070
002080* REGRA 1 DE 3 - O PRODUTO PRECISA EXISTIR NO CATALOGO ANTES DE
002090* QUALQUER OUTRA CONFERENCIA FAZER SENTIDO.
002100     PERFORM P2100-LOCALIZAR-PRODUTO THRU P2100-FIM
002110
002120* REGRA 2 DE 3 - SO CONFERE A QUANTIDADE SE O PRODUTO TIVER SIDO
002130* ENCONTRADO.
002140     IF LKS-RETORNO EQUAL ZEROES
002150        PERFORM P2200-VALIDAR-QUANTIDADE THRU P2200-FIM
002160     END-IF
002170
002180* REGRA 3 DE 3 - SO CONFERE O CARRINHO SE PRODUTO E QUANTIDADE
002190* TIVEREM PASSADO.
002200     IF LKS-RETORNO EQUAL ZEROES
002210        PERFORM P2300-VALIDAR-CAPACIDADE THRU P2300-FIM
002220     END-IF
002230
002240* SE CHEGOU ATE AQUI COM RETORNO ZERO, AS TRES REGRAS PASSARAM -
002250* MONTA A MENSAGEM DE CONFIRMACAO DA LINHA.
002260     IF LKS-RETORNO EQUAL ZEROES
002270        MOVE "Producto agregado" TO LKS-MENSAGEM
002280     END-IF.
002290
002300* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
002310 P2000-FIM.
002320     EXIT.
002330
002340*-----------------------------------------------------------------
002350 P2100-LOCALIZAR-PRODUTO.
002360*-----------------------------------------------------------------
002370* PROCURA O CODIGO DO PRODUTO NA TABELA DO CATALOGO, RECEBIDA JA
002380* ORDENADA EM ORDEM ASCENDENTE DE PROD-ID (BUSCA BINARIA) - POR
002390* ISSO SEARCH ALL, E NAO O SEARCH SEQUENCIAL COMUM.
002400*-----------------------------------------------------------------
002410
002420     SEARCH ALL LKS-CATALOGO-ITEM
002430
002440* PRODUTO NAO CONSTA DO CATALOGO RECEBIDO.
002450        AT END
002460           MOVE 1                   TO LKS-RETORNO
002470           MOVE "Error: El producto seleccionado ... no existe."
002480             TO LKS-MENSAGEM
002490
002500* ACHOU O PRODUTO - COPIA OS QUATRO CAMPOS DO CATALOGO PARA A
002510* SAIDA, NA ORDEM DO LAYOUT DO CATALOGO.
002520        WHEN LKS-CAT-ID (LKS-CAT-IDX) EQUAL LKS-PED-PROD-ID
002530           MOVE LKS-CAT-NOME (LKS-CAT-IDX)
002540             TO LKS-PROD-NOME
002550           MOVE LKS-CAT-CATEGORIA (LKS-CAT-IDX)
002560             TO LKS-PROD-CATEGORIA
002570           MOVE LKS-CAT-SUBCATEGORIA (LKS-CAT-IDX)
002580             TO LKS-PROD-SUBCATEGORIA
002590           MOVE LKS-CAT-PRECO (LKS-CAT-IDX)
002600             TO LKS-PROD-PRECO
002610     END-SEARCH.
002620
002630* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
002640 P2100-FIM.
002650     EXIT.
002660
002670*-----------------------------------------------------------------
002680 P2200-VALIDAR-QUANTIDADE.
002690*-----------------------------------------------------------------
002700* A QUANTIDADE PEDIDA DEVE SER MAIOR QUE ZERO E NAO PODE PASSAR
002710* DE 100 UNIDADES (LIMITE DA CM-0080).
002720*-----------------------------------------------------------------
002730
002740* QUANTIDADE ZERO OU NEGATIVA - NA PRATICA SO ACONTECE SE O
002750* OPERADOR DEIXAR O CAMPO EM BRANCO NA TELA DE CAPTURA DO TICKET.
002760     IF WSS-QTDE-N <= ZEROES
002770        MOVE 2 TO LKS-RETORNO
002780        MOVE "Error: La cantidad debe ser mayor a 0."
002790          TO LKS-MENSAGEM
002800     ELSE
002810* QUANTIDADE ACIMA DO LIMITE DE 100 UNIDADES POR LINHA DE PEDIDO.
002820        IF WSS-QTDE-N > 100
002830           MOVE 3 TO LKS-RETORNO
002840           MOVE "Error: La cantidad no puede exceder 100
002850-    "unidades."
002860             TO LKS-MENSAGEM
002870        END-IF
002880     END-IF.
002890
002900* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
002910 P2200-FIM.
002920     EXIT.
002930
002940*-----------------------------------------------------------------
002950 P2300-VALIDAR-CAPACIDADE.
002960*-----------------------------------------------------------------
002970* O CARRINHO SUPORTA NO MAXIMO 20 ITENS; A 21A LINHA ACEITA E
002980* RECUSADA. O TOTAL JA GRAVADO VEM DO FAZTICKET EM
002990* LKS-CARRINHO-ITENS, QUE CONTA AS LINHAS GRAVADAS ATE AGORA.
002995* O LIMITE DE 20 ITENS E O MESMO DA TELA ANTIGA DE VENDEDOR, QUE
002996* O DEPARTAMENTO RESOLVEU MANTER NO LOTE.
003000*-----------------------------------------------------------------
003010
003020     IF LKS-CARRINHO-ITENS >= 20
003030        MOVE 4 TO LKS-RETORNO
003040        MOVE "Carrito lleno. No se pueden agregar mas productos."
003050          TO LKS-MENSAGEM
003060     END-IF.
003070
003080* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
003090 P2300-FIM.
003100     EXIT.
003110
003120*-----------------------------------------------------------------
003130 P9500-FINAL.
003140*-----------------------------------------------------------------
003150* NAO HA ARQUIVO ABERTO NESTE PROGRAMA - NADA A FECHAR.
003160*-----------------------------------------------------------------
003165* RESERVADO PARA O DIA EM QUE SE DECIDIR GRAVAR ESTATISTICA DE
003166* CHAMADAS (WSS-CHAMADAS) EM ALGUM ARQUIVO DE CONTROLE.
003170     EXIT.
003180
003190* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
003200 P9500-FIM.
003210     EXIT.
003220
003230 END PROGRAM VALPEDIDO.
