000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     VALCLIE.
000120 AUTHOR.         R A GANADE.
000130 INSTALLATION.   CITY MARKET - DEPTO DE SISTEMAS.
000140 DATE-WRITTEN.   16/03/1996.
000150 DATE-COMPILED.
000160* ESTE PROGRAMA NAO COMPILA COM DATE-COMPILED PREENCHIDO - O
000170* CAMPO FICA EM BRANCO ATE O PROXIMO BUILD DE PRODUCAO.
000180 SECURITY.       USO INTERNO - DEPTO DE SISTEMAS.
000190******************************************************************
000200*VALIDA OS DADOS DE CADASTRO DO CLIENTE DO TICKET (NOME, EMAIL E
000210*ENDERECO), NA ORDEM NOME/EMAIL/ENDERECO, PARANDO NA PRIMEIRA
000220*REGRA QUE FALHAR.
000230*ESTE PROGRAMA SUBSTITUI O ANTIGO MODULO DE CADASTRO DE CLIENTE
000240*(TELA DE INCLUSAO/ALTERACAO/EXCLUSAO) -- O CADASTRO EM TELA FOI
000250*DESCONTINUADO; RESTOU APENAS A ROTINA DE VALIDACAO, QUE PASSOU
000260*A SER CHAMADA PELO PROCESSAMENTO EM LOTE DO TICKET.
000270******************************************************************
000280* OBJETIVO      : VALIDAR NOME / EMAIL / ENDERECO DO CLIENTE
000290* ANALISTA      : R A GANADE
000300* COMO USAR     : LKS-CLI-NOME .......: NOME DO CLIENTE
000310*                 LKS-CLI-EMAIL ......: EMAIL DO CLIENTE
000320*                 LKS-CLI-ENDERECO ...: ENDERECO DO CLIENTE
000330*                 LKS-RETORNO ........: (SAIDA) 0 = VALIDO
000340*                                               9 = INVALIDO
000350*                 LKS-MENSAGEM .......: (SAIDA) TEXTO DO ERRO,
000360*                                       OU MENSAGEM DE SUCESSO
000370******************************************************************
000380*DD/MM/AAAA INICIAIS  NUM-CHAMADO  DESCRICAO
000390*16/03/1996 RAG        CM-0002      VERSAO INICIAL - CADASTRO EM
000400*                                   TELA DE CLIENTES (INCLUIR/
000410*                                   ALTERAR/EXCLUIR/IMPORTAR).
000420*19/09/1997 RAG        CM-0024      VALIDACAO DE CNPJ NA INCLUSAO
000430*                                   VIA CALCDIGITO.
000440*02/12/1998 LFC        CM-0048      REVISAO Y2K - SEM CAMPOS DE
000450*                                   DATA NESTE PROGRAMA.
000460*11/05/2004 PVH        CM-0082      DESCONTINUADA A TELA; MODULO
000470*                                   PASSA A SER CHAMADO APENAS
000480*                                   PELO LOTE DE TICKET
000490*                                   (FAZTICKET) PARA VALIDAR NOME/
000500*                                   EMAIL/ENDERECO DO CLIENTE.
000510*11/05/2004 PVH        CM-0082      INCLUIDA VALIDACAO DE FORMATO
000520*                                   DE EMAIL (P2210).
000530*03/08/2004 PVH        CM-0085      INCLUIDA VALIDACAO DE TAMANHO
000540*                                   MINIMO DO ENDERECO (5 CARACT.)
000550*                                   A PEDIDO DA AREA DE ENTREGA,
000560*                                   QUE RECEBIA ENDERECOS
000570*                                   INCOMPLETOS DO TICKET.
000580*17/02/2005 PVH        CM-0091      AJUSTE NA MENSAGEM DE EMAIL
000590*                                   INVALIDO PARA INCLUIR UM
000600*                                   EXEMPLO, A PEDIDO DO SAC.
000610*09/05/2006 PVH        CM-0104      REVISADOS OS COMENTARIOS DESTE
000620*                                   PROGRAMA PARA A NORMA DE
000630*                                   DOCUMENTACAO DO DEPARTAMENTO.
000640******************************************************************
000650* INDICE DE PARAGRAFOS DESTE PROGRAMA (ORDEM DE EXECUCAO):
000660*   P1000-INICIAL ......... ZERA RETORNO E MONTA AREAS DE TRABALHO
000670*   P2000-PRINCIPAL ....... CHAMA AS TRES VALIDACOES NA ORDEM
000680*   P2100-VALIDAR-NOME .... REGRA DE TAMANHO MINIMO DO NOME
000690*   P2200-VALIDAR-EMAIL ... REGRA DE PREENCHIMENTO DO EMAIL
000700*   P2210-CHECAR-FORMATO-EMAIL REGRA DE FORMATO DO EMAIL
000710*   P2300-VALIDAR-ENDERECO  REGRA DE TAMANHO MINIMO DO ENDERECO
000720*   P7000/P7400 ........... MEDE CAMPO SEM FUNCAO DE TRIM
000730*   P7100/P7200/P7300 ..... VARREDURA DO EMAIL (ARROBA/PONTO)
000740*   P9500-FINAL ........... NADA A FECHAR NESTE PROGRAMA
000750* ESTE PROGRAMA NAO LE NEM GRAVA ARQUIVO - TODA A COMUNICACAO E
000760* FEITA POR LINKAGE COM QUEM CHAMA (HOJE, SO O FAZTICKET). A
000770* ORDEM DE VALIDACAO NOME/EMAIL/ENDERECO FOI MANTIDA DA TELA
000780* ORIGINAL DE CADASTRO DE CLIENTES PARA NAO CONFUNDIR O OPERADOR
000790* QUE JA CONHECIA A SEQUENCIA DE CAMPOS DA TELA ANTIGA.
000800******************************************************************
000810* HISTORICO DAS REGRAS DE NOME: A TELA ORIGINAL DE CADASTRO (1996)
000820* JA EXIGIA NOME COM NO MINIMO 3 LETRAS, PORQUE OS BALCONISTAS
000830* DIGITAVAM AS VEZES SO AS INICIAIS DO CLIENTE PARA AGILIZAR O
000840* ATENDIMENTO, E ISSO GERAVA CADASTROS DUPLICADOS DIFICEIS DE
000850* CASAR NA HORA DE FAZER A ENTREGA.
000860******************************************************************
000870* HISTORICO DAS REGRAS DE EMAIL: ATE A CM-0082 NAO HAVIA NENHUMA
000880* CONFERENCIA DE FORMATO, SO DE PREENCHIMENTO. A VALIDACAO DE
000890* FORMATO (P2210 EM DIANTE) FOI PEDIDA PELA AREA DE MARKETING,
000900* QUE COMECOU A MANDAR PROMOCOES POR EMAIL E VIVIA RECEBENDO
000910* DEVOLUCAO POR ENDERECO MAL FORMADO.
000920******************************************************************
000930* NOTA: AS MENSAGENS DE ERRO SAO REDIGIDAS EM ESPANHOL PORQUE O
000940* TICKET IMPRESSO PELO CAIXA E TODO NO IDIOMA DO CLIENTE FINAL;
000950* OS COMENTARIOS DO PROGRAMA CONTINUAM EM PORTUGUES, PADRAO DO
000960* DEPARTAMENTO DE SISTEMAS.
000970 ENVIRONMENT DIVISION.
000980* SEM ARQUIVO E SEM IMPRESSORA NESTE PROGRAMA - A CLAUSULA
000990* SPECIAL-NAMES FICA SO POR PADRONIZACAO COM OS DEMAIS MODULOS.
001000 CONFIGURATION SECTION.
001010 SPECIAL-NAMES.
001020     C01 IS TOP-OF-FORM.
001030
001040 DATA DIVISION.
001050
001060* NENHUM ARQUIVO E NENHUMA TABELA NESTE PROGRAMA - SO OS CAMPOS
001070* DE TRABALHO DAS ROTINAS DE VALIDACAO QUE VEM A SEGUIR.
001080 WORKING-STORAGE SECTION.
001090
001100* SUBSCRITOS E MARCADORES DE POSICAO USADOS PELAS ROTINAS DE
001110* VARREDURA DE CARACTER-A-CARACTER MAIS ABAIXO (NOME, EMAIL E
001120* ENDERECO NAO TEM FUNCAO INTRINSECA DE TRIM/LENGTH NESTE
001130* COMPILADOR, ENTAO A MEDIDA E FEITA NA MAO).
001140 77  WSS-IND-CAR                 PIC S9(004) COMP VALUE ZEROES.
001150 77  WSS-POS-ARROBA              PIC S9(004) COMP VALUE ZEROES.
001160 77  WSS-POS-PONTO               PIC S9(004) COMP VALUE ZEROES.
001170 77  WSS-TAM-NOME                PIC S9(004) COMP VALUE ZEROES.
001180 77  WSS-TAM-EMAIL               PIC S9(004) COMP VALUE ZEROES.
001190 77  WSS-TAM-ENDERECO            PIC S9(004) COMP VALUE ZEROES.
001200* OBSERVACAO: WSS-IND-CAR E REAPROVEITADO POR VARIAS ROTINAS DE
001210* VARREDURA (P7100, P7200, P7300) PORQUE NUNCA RODAM AO MESMO
001220* TEMPO DENTRO DA MESMA CHAMADA - NAO PRECISA UM INDICE POR
001230* ROTINA.
001240
001250* COPIA DE TRABALHO DO NOME, COM O REDEFINES QUE O ENXERGA COMO
001260* VETOR DE 30 CARACTERES - E ASSIM QUE P7000-MEDIR-NOME CONSEGUE
001270* OLHAR POSICAO POR POSICAO SEM FUNCAO INTRINSECA.
001280 01  WSS-NOME-TRABALHO           PIC X(030) VALUE SPACES.
001290 01  WSS-NOME-TAB REDEFINES WSS-NOME-TRABALHO.
001300     05 WSS-NOME-CAR             PIC X(001) OCCURS 30 TIMES.
001310
001320* COPIA DE TRABALHO DO EMAIL, MESMA IDEIA DO NOME ACIMA - USADA
001330* PELA LOCALIZACAO DO "@" E DO "." EM P2210/P7100/P7200.
001340 01  WSS-EMAIL-TRABALHO          PIC X(040) VALUE SPACES.
001350 01  WSS-EMAIL-TAB REDEFINES WSS-EMAIL-TRABALHO.
001360     05 WSS-EMAIL-CAR            PIC X(001) OCCURS 40 TIMES.
001370
001380* COPIA DE TRABALHO DO ENDERECO, MESMA IDEIA, USADA POR
001390* P7400-MEDIR-ENDERECO.
001400 01  WSS-ENDERECO-TRABALHO       PIC X(050) VALUE SPACES.
001410 01  WSS-ENDERECO-TAB REDEFINES WSS-ENDERECO-TRABALHO.
001420     05 WSS-ENDERECO-CAR         PIC X(001) OCCURS 50 TIMES.
001430
001440 LINKAGE SECTION.
001450
001460* AREA DE COMUNICACAO COM O FAZTICKET. ENTRAM OS TRES CAMPOS DO
001470* CLIENTE TAL COMO FORAM DIGITADOS NO PEDIDO; SAI O CODIGO DE
001480* RETORNO E O TEXTO DA MENSAGEM (ERRO OU CONFIRMACAO). O FILLER
001490* FINAL DEIXA MARGEM PARA UM FUTURO CAMPO DE TELEFONE DE CONTATO.
001500 01  LKS-PARAMETRO-CLIENTE.
001510*    NOME DO CLIENTE, COMO SAIU DA TELA DE CAPTURA DO TICKET.
001520     05 LKS-CLI-NOME             PIC X(030).
001530* O FAZTICKET PASSA OS TRES CAMPOS POR REFERENCIA; NENHUM DELES
001540* E ALTERADO AQUI, SO LIDO PARA AS COPIAS DE TRABALHO.
001550*    EMAIL DO CLIENTE, USADO PARA MANDAR A CONFIRMACAO DO
001560*    PEDIDO E, ATE A CM-0082, PROMOCOES DO MARKETING.
001570     05 LKS-CLI-EMAIL            PIC X(040).
001580*    ENDERECO DE ENTREGA DO TICKET.
001590     05 LKS-CLI-ENDERECO         PIC X(050).
001600*    0 = CLIENTE VALIDO, 9 = CLIENTE REJEITADO (VER LKS-MENSAGEM
001610*    PARA O MOTIVO).
001620     05 LKS-RETORNO              PIC 9(001).
001630*    TEXTO DO ERRO (EM ESPANHOL, PADRAO DO TICKET IMPRESSO) OU,
001640*    SE TUDO PASSOU, A FRASE DE CONFIRMACAO DO CADASTRO.
001650     05 LKS-MENSAGEM             PIC X(080).
001660     05 FILLER                   PIC X(010).
001670
001680 PROCEDURE DIVISION USING LKS-PARAMETRO-CLIENTE.
001690* CADA CAMPO DO PARAMETRO ESTA EXPLICADO NO CABECALHO DO
001700* PROGRAMA, NA SECAO COMO USAR.
001710
001720*-----------------------------------------------------------------
001730* PARAGRAFO PRINCIPAL. O FAZTICKET CHAMA ESTE PROGRAMA UMA UNICA
001740* VEZ, NO INICIO DO PROCESSAMENTO DO TICKET, ANTES DE LER A
001750* PRIMEIRA LINHA DE PEDIDO - SE O CLIENTE NAO PASSAR NESTA
001760* VALIDACAO O TICKET INTEIRO E REJEITADO.
001770*-----------------------------------------------------------------
001780 P0000-EXECUTAR.
001790
001800     PERFORM P1000-INICIAL   THRU P1000-FIM
001810     PERFORM P2000-PRINCIPAL THRU P2000-FIM
001820     PERFORM P9500-FINAL    THRU P9500-FIM
001830* ESTA E A UNICA ROTINA QUE CHAMA AS TRES VALIDACOES - NENHUMA
001840* DELAS E CHAMADA DIRETO PELO P0000-EXECUTAR.
001850     GOBACK.
001860
001870*-----------------------------------------------------------------
001880 P1000-INICIAL.
001890*-----------------------------------------------------------------
001900* ZERA O RETORNO E COPIA OS TRES CAMPOS DO CLIENTE PARA AS AREAS
001910* DE TRABALHO, QUE SAO AS QUE AS ROTINAS DE MEDICAO E LOCALIZACAO
001920* DE CARACTER ENXERGAM COMO VETOR.
001930*-----------------------------------------------------------------
001940
001950* RETORNO ZERO E MENSAGEM EM BRANCO ATE QUE ALGUMA REGRA DIGA O
001960* CONTRARIO.
001970     MOVE ZEROES                 TO LKS-RETORNO
001980     MOVE SPACES                 TO LKS-MENSAGEM
001990
002000* AS TRES COPIAS DE TRABALHO SAO O QUE AS ROTINAS P7XXX VAO
002010* MEDIR/PROCURAR - A LINKAGE EM SI NAO TEM REDEFINES DE VETOR.
002020     MOVE LKS-CLI-NOME           TO WSS-NOME-TRABALHO
002030     MOVE LKS-CLI-EMAIL          TO WSS-EMAIL-TRABALHO
002040     MOVE LKS-CLI-ENDERECO       TO WSS-ENDERECO-TRABALHO.
002050* AS VARREDURAS DE MEDIDA DE TAMANHO (P7000, P7100, P7400) SO
002060* ENXERGAM AS COPIAS DE TRABALHO, NUNCA OS CAMPOS DA LINKAGE.
002070
002080* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
002090 P1000-FIM.
002100     EXIT.
002110
002120*-----------------------------------------------------------------
002130 P2000-PRINCIPAL.
002140*-----------------------------------------------------------------
002150* EXECUTA AS REGRAS NA ORDEM NOME / EMAIL / ENDERECO, PARANDO NA
002160* PRIMEIRA QUE FALHAR (LKS-RETORNO DIFERENTE DE ZERO). SE TODAS
002170* PASSAREM, MONTA A MENSAGEM DE CONFIRMACAO QUE VAI NO RODAPE
002180* DO TICKET.
002190*-----------------------------------------------------------------
002200
002210* REGRA 1 DE 3 - O NOME E SEMPRE CONFERIDO, INDEPENDENTE DO
002220* RESULTADO DAS OUTRAS DUAS.
002230     PERFORM P2100-VALIDAR-NOME     THRU P2100-FIM
002240
002250* O LIMITE DE 3 CARACTERES NAO CONTA ESPACOS A DIREITA, SO OS
002260* CARACTERES DIGITADOS DE FATO.
002270* REGRA 2 DE 3 - SO CONFERE O EMAIL SE O NOME TIVER PASSADO.
002280     IF LKS-RETORNO EQUAL ZEROES
002290        PERFORM P2200-VALIDAR-EMAIL    THRU P2200-FIM
002300     END-IF
002310
002320* REGRA 3 DE 3 - SO CONFERE O ENDERECO SE NOME E EMAIL TIVEREM
002330* PASSADO.
002340     IF LKS-RETORNO EQUAL ZEROES
002350        PERFORM P2300-VALIDAR-ENDERECO THRU P2300-FIM
002360     END-IF
002370
002380* SE CHEGOU ATE AQUI COM RETORNO ZERO, AS TRES REGRAS PASSARAM -
002390* MONTA A FRASE DE CONFIRMACAO QUE O TICKET IMPRIME NO RODAPE.
002400     IF LKS-RETORNO EQUAL ZEROES
002410        STRING "Usuario registrado correctamente: "
002420               LKS-CLI-NOME DELIMITED BY SIZE
002430          INTO LKS-MENSAGEM
002440     END-IF.
002450* A MENSAGEM USA STRING (EM VEZ DE MOVE DIRETO) PORQUE PRECISA
002460* CONCATENAR O TEXTO FIXO COM O NOME DO CLIENTE.
002470
002480* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
002490 P2000-FIM.
002500     EXIT.
002510
002520*-----------------------------------------------------------------
002530 P2100-VALIDAR-NOME.
002540*-----------------------------------------------------------------
002550* NOME NAO PODE SER VAZIO E DEVE TER NO MINIMO 3 CARACTERES UTEIS
002560* (IGNORANDO ESPACOS A DIREITA). ESTE LIMITE VEM DA TELA ORIGINAL
002570* DE CADASTRO DE CLIENTES, QUE JA RECUSAVA NOMES DE 1 OU 2
002580* LETRAS COMO ENTRADA DIGITADA ERRADA.
002590*-----------------------------------------------------------------
002600
002610     PERFORM P7000-MEDIR-NOME THRU P7000-FIM
002620
002630* NOME TODO EM BRANCO - WSS-TAM-NOME VOLTOU ZERO DA VARREDURA.
002640     IF WSS-TAM-NOME EQUAL ZEROES
002650        MOVE 9 TO LKS-RETORNO
002660        MOVE "Error: El nombre no puede estar vacio."
002670          TO LKS-MENSAGEM
002680     ELSE
002690* NOME PREENCHIDO MAS MUITO CURTO (1 OU 2 CARACTERES).
002700        IF WSS-TAM-NOME < 3
002710           MOVE 9 TO LKS-RETORNO
002720           MOVE "Error: El nombre debe tener al menos 3 caracter
002730-    "es."
002740             TO LKS-MENSAGEM
002750        END-IF
002760     END-IF.
002770
002780* A ORDEM DOS TRES TESTES ABAIXO IMPORTA: O EMAIL SO E CONSIDERADO
002790* VALIDO SE PASSAR PELAS TRES CONDICOES, NESTA SEQUENCIA.
002800* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
002810 P2100-FIM.
002820     EXIT.
002830
002840*-----------------------------------------------------------------
002850 P2200-VALIDAR-EMAIL.
002860*-----------------------------------------------------------------
002870* EMAIL NAO PODE SER VAZIO; PASSANDO NESSE TESTE, CHAMA A
002880* CONFERENCIA DE FORMATO EM P2210.
002890*-----------------------------------------------------------------
002900
002910* EMAIL TODO EM BRANCO - NEM VALE A PENA CHAMAR A CONFERENCIA DE
002920* FORMATO.
002930     IF WSS-EMAIL-TRABALHO EQUAL SPACES
002940        MOVE 9 TO LKS-RETORNO
002950        MOVE "Error: El email no puede estar vacio."
002960          TO LKS-MENSAGEM
002970     ELSE
002980        PERFORM P2210-CHECAR-FORMATO-EMAIL THRU P2210-FIM
002990     END-IF.
003000
003010* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
003020 P2200-FIM.
003030     EXIT.
003040
003050*-----------------------------------------------------------------
003060 P2210-CHECAR-FORMATO-EMAIL.
003070*-----------------------------------------------------------------
003080* UM EMAIL E VALIDO QUANDO TODAS AS CONDICOES ABAIXO SE CUMPREM:
003090*  1) EXISTE UM "@", COM AO MENOS 1 CARACTER ANTES E 1 DEPOIS;
003100*  2) TODO CARACTER ANTES DO PRIMEIRO "@" E LETRA, DIGITO OU
003110*     UM DOS SINAIS + _ . -
003120*  3) EXISTE AO MENOS UM "." EM QUALQUER PONTO DO ENDERECO.
003130* A MENSAGEM DE ERRO JA E MONTADA NO INICIO DO PARAGRAFO, E SO
003140* FICA DE PE SE ALGUMA DAS CONDICOES ACIMA NAO SE CUMPRIR; SE
003150* TUDO PASSAR O RETORNO VOLTA A ZERO NO FINAL DO PARAGRAFO.
003160*-----------------------------------------------------------------
003170
003180* COMECA PESSIMISTA: ASSUME INVALIDO E SO LIMPA O RETORNO SE
003190* TODAS AS CONDICOES DO CABECALHO ACIMA FOREM CONFIRMADAS.
003200     MOVE ZEROES                 TO WSS-POS-ARROBA
003210     MOVE ZEROES                 TO WSS-POS-PONTO
003220     MOVE "Error: Formato de email invalido. Ejemplo: usuario@co
003230-    "rreo.com" TO LKS-MENSAGEM
003240     MOVE 9                      TO LKS-RETORNO
003250
003260* LOCALIZA O "@" E O "." ANTES DE TESTAR AS CONDICOES.
003270     PERFORM P7100-LOCALIZAR-ARROBA  THRU P7100-FIM
003280     PERFORM P7200-LOCALIZAR-PONTO   THRU P7200-FIM
003290
003300* SEM "@" NO EMAIL, NAO HA COMO SER VALIDO.
003310* O LIMITE DE 5 CARACTERES FOI PEDIDO DEPOIS QUE A ENTREGA
003320* DEVOLVEU VARIOS TICKETS POR ENDERECO INCOMPLETO.
003330     IF WSS-POS-ARROBA EQUAL ZEROES
003340        GO TO P2210-FIM
003350     END-IF
003360
003370* "@" NA PRIMEIRA POSICAO SIGNIFICA QUE NAO HA NADA ANTES DELE.
003380     IF WSS-POS-ARROBA EQUAL 1
003390        GO TO P2210-FIM
003400     END-IF
003410
003420* "@" NA ULTIMA POSICAO UTIL SIGNIFICA QUE NAO HA NADA DEPOIS.
003430     IF WSS-POS-ARROBA >= WSS-TAM-EMAIL
003440        GO TO P2210-FIM
003450     END-IF
003460
003470     PERFORM P7300-CHECAR-PREFIXO THRU P7300-FIM
003480
003490     IF LKS-RETORNO NOT EQUAL ZEROES
003500        GO TO P2210-FIM
003510     END-IF
003520
003530* O DOMINIO TAMBEM PRECISA TER UM "." (COM.BR, COM, ETC.).
003540     IF WSS-POS-PONTO EQUAL ZEROES
003550        GO TO P2210-FIM
003560     END-IF
003570
003580* PASSOU POR TODAS AS CONDICOES - O EMAIL E VALIDO, DESFAZ O
003590* RETORNO DE ERRO QUE FOI ARMADO NO INICIO DO PARAGRAFO.
003600     MOVE ZEROES                 TO LKS-RETORNO.
003610
003620* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
003630 P2210-FIM.
003640     EXIT.
003650
003660*-----------------------------------------------------------------
003670 P2300-VALIDAR-ENDERECO.
003680*-----------------------------------------------------------------
003690* ENDERECO NAO PODE SER VAZIO E DEVE TER NO MINIMO 5 CARACTERES
003700* UTEIS (IGNORANDO ESPACOS A DIREITA). O LIMITE DE 5 FOI INCLUIDO
003710* NA CM-0085 A PEDIDO DA AREA DE ENTREGA.
003720*-----------------------------------------------------------------
003730
003740     PERFORM P7400-MEDIR-ENDERECO THRU P7400-FIM
003750
003760* ENDERECO TODO EM BRANCO.
003770     IF WSS-TAM-ENDERECO EQUAL ZEROES
003780        MOVE 9 TO LKS-RETORNO
003790        MOVE "Error: La direccion no puede estar vacia."
003800          TO LKS-MENSAGEM
003810     ELSE
003820* ENDERECO PREENCHIDO MAS MUITO CURTO PARA A ENTREGA LOCALIZAR.
003830        IF WSS-TAM-ENDERECO < 5
003840           MOVE 9 TO LKS-RETORNO
003850           MOVE "Error: La direccion debe tener al menos 5 carac
003860-    "teres."
003870             TO LKS-MENSAGEM
003880        END-IF
003890     END-IF.
003900
003910* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
003920 P2300-FIM.
003930     EXIT.
003940
003950*-----------------------------------------------------------------
003960 P7000-MEDIR-NOME.
003970*-----------------------------------------------------------------
003980* CONTA OS CARACTERES UTEIS DO NOME (SEM FUNCAO INTRINSECA),
003990* VARRENDO DA DIREITA PARA A ESQUERDA ATE ACHAR UM NAO-BRANCO.
004000* QUANDO TODO O CAMPO E BRANCO, O LACO TERMINA COM WSS-TAM-NOME
004010* EM ZERO, QUE E O SINAL DE NOME VAZIO PARA P2100.
004020*-----------------------------------------------------------------
004030
004040     MOVE 30                     TO WSS-TAM-NOME
004050     PERFORM P7010-RECUAR-NOME THRU P7010-FIM
004060        UNTIL WSS-TAM-NOME EQUAL ZEROES
004070           OR WSS-NOME-CAR (WSS-TAM-NOME) NOT EQUAL SPACE.
004080
004090* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
004100 P7000-FIM.
004110     EXIT.
004120
004130* UM PASSO DA VARREDURA DE P7000 - ANDA UMA POSICAO PARA A
004140* ESQUERDA NO NOME DE TRABALHO.
004150 P7010-RECUAR-NOME.
004160     SUBTRACT 1 FROM WSS-TAM-NOME.
004170* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
004180 P7010-FIM.
004190     EXIT.
004200
004210*-----------------------------------------------------------------
004220 P7100-LOCALIZAR-ARROBA.
004230*-----------------------------------------------------------------
004240* PERCORRE O EMAIL CARACTER A CARACTER E GUARDA A POSICAO DO
004250* PRIMEIRO "@" (E O TAMANHO UTIL DO EMAIL, MEDIDO DA MESMA FORMA
004260* QUE P7000-MEDIR-NOME). SE NAO ACHAR NENHUM "@" NA VARREDURA,
004270* WSS-POS-ARROBA FICA EM ZERO.
004280*-----------------------------------------------------------------
004290
004300* PRIMEIRO MEDE O TAMANHO UTIL (IGUAL SE FOSSE O NOME), DEPOIS
004310* VARRE DA ESQUERDA PARA A DIREITA SO DENTRO DESSE TAMANHO UTIL
004320* PROCURANDO O "@".
004330     MOVE 40                     TO WSS-TAM-EMAIL
004340     PERFORM P7110-RECUAR-EMAIL THRU P7110-FIM
004350        UNTIL WSS-TAM-EMAIL EQUAL ZEROES
004360           OR WSS-EMAIL-CAR (WSS-TAM-EMAIL) NOT EQUAL SPACE
004370
004380* TAMANHO JA CONHECIDO - AGORA A VARREDURA ANDA DA ESQUERDA
004390* PARA A DIREITA PROCURANDO O PRIMEIRO SINAL DE ARROBA.
004400     MOVE 1                      TO WSS-IND-CAR
004410     PERFORM P7120-TESTAR-ARROBA THRU P7120-FIM
004420        UNTIL WSS-IND-CAR > WSS-TAM-EMAIL
004430           OR WSS-POS-ARROBA NOT EQUAL ZEROES.
004440
004450* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
004460 P7100-FIM.
004470     EXIT.
004480
004490* UM PASSO DA VARREDURA DE TAMANHO UTIL DO EMAIL, IGUAL A
004500* P7010-RECUAR-NOME SO QUE NO CAMPO DE EMAIL.
004510 P7110-RECUAR-EMAIL.
004520     SUBTRACT 1 FROM WSS-TAM-EMAIL.
004530* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
004540 P7110-FIM.
004550     EXIT.
004560
004570* CONFERE UMA POSICAO DO EMAIL; SE FOR O PRIMEIRO "@" ENCONTRADO,
004580* GRAVA A POSICAO E A VARREDURA PARA (POR CAUSA DA CLAUSULA
004590* UNTIL EM P7100 - WSS-POS-ARROBA NOT EQUAL ZEROES).
004600 P7120-TESTAR-ARROBA.
004610     IF WSS-EMAIL-CAR (WSS-IND-CAR) EQUAL "@"
004620        MOVE WSS-IND-CAR         TO WSS-POS-ARROBA
004630* SE O PREFIXO TIVER ALGUM CARACTER FORA DESTA LISTA, O
004640* RESTO DO PARAGRAFO NEM PRECISA RODAR.
004650     END-IF
004660     ADD 1                       TO WSS-IND-CAR.
004670* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
004680 P7120-FIM.
004690     EXIT.
004700
004710*-----------------------------------------------------------------
004720 P7200-LOCALIZAR-PONTO.
004730*-----------------------------------------------------------------
004740* PROCURA UM "." EM QUALQUER POSICAO DO EMAIL (TAMANHO UTIL JA
004750* FOI CALCULADO EM P7100-LOCALIZAR-ARROBA). NAO IMPORTA SE O
004760* PONTO FICA ANTES OU DEPOIS DO "@" - A REGRA DA TELA ORIGINAL
004770* SO EXIGE QUE EXISTA UM EM ALGUM LUGAR.
004780*-----------------------------------------------------------------
004790
004800* O TAMANHO UTIL JA FOI CALCULADO LA EM P7100 - AQUI SO FALTA
004810* PROCURAR O PONTO DENTRO DESSE MESMO LIMITE.
004820     MOVE 1                      TO WSS-IND-CAR
004830     PERFORM P7210-TESTAR-PONTO THRU P7210-FIM
004840        UNTIL WSS-IND-CAR > WSS-TAM-EMAIL
004850           OR WSS-POS-PONTO NOT EQUAL ZEROES.
004860
004870* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
004880 P7200-FIM.
004890     EXIT.
004900
004910* CONFERE UMA POSICAO DO EMAIL; SE FOR O PRIMEIRO "." ENCONTRADO,
004920* GRAVA A POSICAO E A VARREDURA PARA.
004930 P7210-TESTAR-PONTO.
004940     IF WSS-EMAIL-CAR (WSS-IND-CAR) EQUAL "."
004950        MOVE WSS-IND-CAR         TO WSS-POS-PONTO
004960     END-IF
004970     ADD 1                       TO WSS-IND-CAR.
004980* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
004990 P7210-FIM.
005000     EXIT.
005010
005020*-----------------------------------------------------------------
005030 P7300-CHECAR-PREFIXO.
005040*-----------------------------------------------------------------
005050* TODO CARACTER ANTES DO "@" DEVE SER LETRA, DIGITO OU + _ . -
005060* NA PRATICA ISSO BARRA ESPACOS, ACENTOS E OUTRA PONTUACAO QUE
005070* O DIGITADOR POSSA TER DEIXADO PASSAR NA TELA DO TICKET.
005080*-----------------------------------------------------------------
005090
005100* VARRE DA POSICAO 1 ATE A POSICAO DO "@" (EXCLUSIVE), UM
005110* CARACTER DE CADA VEZ, PARANDO ASSIM QUE ACHAR UM INVALIDO.
005120     MOVE ZEROES                 TO LKS-RETORNO
005130     MOVE 1                      TO WSS-IND-CAR
005140     PERFORM P7310-TESTAR-CARACTER THRU P7310-FIM
005150        UNTIL WSS-IND-CAR >= WSS-POS-ARROBA
005160           OR LKS-RETORNO NOT EQUAL ZEROES.
005170
005180* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
005190* ESTE EXIT SO FECHA O LACO DE VARREDURA DO PREFIXO - NADA MAIS
005200* A FAZER AQUI.
005210 P7300-FIM.
005220     EXIT.
005230
005240* CONFERE UMA POSICAO ANTES DO "@"; SE O CARACTER NAO FOR
005250* LETRA/DIGITO/SINAL PERMITIDO, MARCA O PEDIDO COMO INVALIDO.
005260 P7310-TESTAR-CARACTER.
005270* CADA CLAUSULA ABAIXO TESTA UM TIPO DE CARACTER PERMITIDO NO
005280* PREFIXO DO EMAIL; SE NENHUMA SE APLICAR, O CARACTER E INVALIDO.
005290     IF (WSS-EMAIL-CAR (WSS-IND-CAR) IS NOT ALPHABETIC-UPPER) AND
005300        (WSS-EMAIL-CAR (WSS-IND-CAR) IS NOT ALPHABETIC-LOWER) AND
005310        (WSS-EMAIL-CAR (WSS-IND-CAR) IS NOT NUMERIC) AND
005320        (WSS-EMAIL-CAR (WSS-IND-CAR) NOT EQUAL "+") AND
005330        (WSS-EMAIL-CAR (WSS-IND-CAR) NOT EQUAL "_") AND
005340        (WSS-EMAIL-CAR (WSS-IND-CAR) NOT EQUAL ".") AND
005350        (WSS-EMAIL-CAR (WSS-IND-CAR) NOT EQUAL "-")
005360        MOVE 9                   TO LKS-RETORNO
005370     END-IF
005380     ADD 1                       TO WSS-IND-CAR.
005390* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
005400 P7310-FIM.
005410     EXIT.
005420
005430*-----------------------------------------------------------------
005440 P7400-MEDIR-ENDERECO.
005450*-----------------------------------------------------------------
005460* CONTA OS CARACTERES UTEIS DO ENDERECO (MESMA TECNICA DE
005470* P7000-MEDIR-NOME).
005480*-----------------------------------------------------------------
005490
005500     MOVE 50                     TO WSS-TAM-ENDERECO
005510* MESMA TECNICA DE P7000-MEDIR-NOME, SO QUE NO CAMPO DE
005520* ENDERECO (50 POSICOES).
005530     PERFORM P7410-RECUAR-ENDERECO THRU P7410-FIM
005540        UNTIL WSS-TAM-ENDERECO EQUAL ZEROES
005550           OR WSS-ENDERECO-CAR (WSS-TAM-ENDERECO) NOT EQUAL SPACE.
005560
005570* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
005580 P7400-FIM.
005590     EXIT.
005600
005610* UM PASSO DA VARREDURA DE P7400 - ANDA UMA POSICAO PARA A
005620* ESQUERDA NO ENDERECO DE TRABALHO.
005630 P7410-RECUAR-ENDERECO.
005640     SUBTRACT 1 FROM WSS-TAM-ENDERECO.
005650* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
005660 P7410-FIM.
005670     EXIT.
005680
005690*-----------------------------------------------------------------
005700 P9500-FINAL.
005710*-----------------------------------------------------------------
005720* NAO HA ARQUIVO ABERTO NESTE PROGRAMA - NADA A FECHAR.
005730*-----------------------------------------------------------------
005740     EXIT.
005750
005760* FIM DO PARAGRAFO (ALVO DO PERFORM ... THRU).
005770 P9500-FIM.
005780     EXIT.
005790* FIM DO PROGRAMA VALCLIE - NENHUMA SECAO DE DECLARATIVES,
005800* NENHUM ARQUIVO AUXILIAR E NENHUMA CHAMADA A OUTRO MODULO.
005810
005820 END PROGRAM VALCLIE.
