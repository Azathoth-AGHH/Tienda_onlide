000100******************************************************************
000200*PEDIDO.CPY
000300*LAYOUT DO ARQUIVO DE LINHAS DE PEDIDO (CARRINHO) DO CITY MARKET.
000400*UM REGISTRO POR ITEM DO CARRINHO, EM ORDEM DE CHEGADA.
000500*REGISTRO SEQUENCIAL DE TAMANHO FIXO (7) -- CONTRATO EXTERNO,
000600*SEM FILLER DE AJUSTE.
000700******************************************************************
000800*DD/MM/AAAA INICIAIS  NUM-CHAMADO  DESCRICAO
000900*18/03/1996 RAG        CM-0003      LAYOUT ORIGINAL DO PEDIDO.
001000******************************************************************
001100 01  PEDIDO-REG.
001200     03 PED-PROD-ID              PIC 9(004).
001300     03 PED-QTDE                 PIC 9(003).
