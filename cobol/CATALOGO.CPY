000100******************************************************************
000200*CATALOGO.CPY
000300*LAYOUT DO ARQUIVO DE CATALOGO DE PRODUTOS DO CITY MARKET.
000400*58 PRODUTOS, CHAVE PROD-ID 1-58, EM ORDEM ASCENDENTE.
000500*REGISTRO SEQUENCIAL DE TAMANHO FIXO, SEM FILLER DE AJUSTE --
000600*O TAMANHO DO REGISTRO (83) E O PROPRIO CONTRATO EXTERNO DO
000700*ARQUIVO E NAO PODE SER ALARGADO.
000800******************************************************************
000900*DD/MM/AAAA INICIAIS  NUM-CHAMADO  DESCRICAO
001000*10/03/1996 RAG        CM-0001      LAYOUT ORIGINAL DO CATALOGO.
001100*22/11/1998 RAG        CM-0044      AJUSTE PIC PROD-PRECO P/ Y2K
001200*                                   (SEM IMPACTO - CAMPO JA NAO
001300*                                   CONTINHA SECULO).
001400******************************************************************
001500 01  CATALOGO-REG.
001600     03 PROD-ID                  PIC 9(004).
001700     03 PROD-NOME                PIC X(040).
001800     03 PROD-CATEGORIA           PIC X(012).
001900         88 PROD-CAT-LACTEOS     VALUE "Lacteos     ".
002000         88 PROD-CAT-SNACKS      VALUE "Snacks      ".
002100         88 PROD-CAT-LIMPEZA     VALUE "Limpieza    ".
002200         88 PROD-CAT-BEBIDAS     VALUE "Bebidas     ".
002300     03 PROD-SUBCATEGORIA        PIC X(020).
002400     03 PROD-PRECO               PIC 9(005)V99.
