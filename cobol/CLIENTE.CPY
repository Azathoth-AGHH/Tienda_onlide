000100******************************************************************
000200*CLIENTE.CPY
000300*LAYOUT DO ARQUIVO DE CLIENTE DO CITY MARKET.
000400*UM UNICO REGISTRO POR EXECUCAO (CLIENTE DO TICKET ATUAL).
000500*REGISTRO SEQUENCIAL DE TAMANHO FIXO (120) -- CONTRATO EXTERNO,
000600*SEM FILLER DE AJUSTE.
000700******************************************************************
000800*DD/MM/AAAA INICIAIS  NUM-CHAMADO  DESCRICAO
000900*15/03/1996 RAG        CM-0002      LAYOUT ORIGINAL DO CLIENTE.
001000*03/09/1999 LFC        CM-0051      REVISAO Y2K - SEM CAMPOS DE
001100*                                   DATA NESTE REGISTRO.
001200******************************************************************
001300 01  CLIENTE-REG.
001400     03 CLI-NOME                 PIC X(030).
001500     03 CLI-EMAIL                PIC X(040).
001600     03 CLI-ENDERECO             PIC X(050).
